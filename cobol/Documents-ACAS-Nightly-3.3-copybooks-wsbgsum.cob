000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definition For Monthly Summary Report      *                    
000400*      Line, and the accumulator table behind it.    *                    
000500*      Used by MONTHSUM                               *                   
000600*****************************************************                     
000700*  Print line is 132 cols per SPEC.  SUM-MONTH/CAT/                       
000800*  IN/OUT is the reporting shape, not a disk record.                      
000900*                                                                         
001000* 22/11/87 DMF - Created for Personal Budget module.                      
001100* 30/11/87 DMF - Ticket BG-0013. Widened SUM-IN/OUT to                    
001200*                s9(9)v99 - checking+card totals over                     
001300*                a year could exceed the old s9(7)v99.                    
001400* 09/11/98 SJT - Y2K sweep, nothing date related here.                    
001500*                                                                         
001600 01  BG-Summary-Line.                                                     
001700     03  SUM-Month           pic x(07).                                   
001800     03  SUM-Cat             pic x(20).                                   
001900     03  SUM-In              pic s9(9)v99.                                
002000     03  SUM-Out             pic s9(9)v99.                                
002100*                                                                         
002200* Two-level accumulator - one entry per month, each                       
002300* carrying its own occurs table of category totals                        
002400* (M3 - group keys are (month) and (month,category)).                     
002500*                                                                         
002600 01  BG-Month-Table.                                                      
002700     03  BG-Month-Entry      occurs 1 to 120 times                        
002800                             depending on BG-Month-Count                  
002900                             indexed by BG-Month-Ix.                      
003000         05  BGM-Month       pic x(07).                                   
003100         05  BGM-Total-In    pic s9(9)v99 comp-3.                         
003200         05  BGM-Total-Out   pic s9(9)v99 comp-3.                         
003300         05  BGM-Cat-Count   pic 9(04) comp value zero.                   
003400         05  BGM-Cat-Entry   occurs 1 to 200 times                        
003500                             depending on BGM-Cat-Count                   
003600                             indexed by BG-Cat2-Ix.                       
003700             07  BGMC-Cat        pic x(20).                               
003800             07  BGMC-Total-In   pic s9(9)v99 comp-3.                     
003900             07  BGMC-Total-Out  pic s9(9)v99 comp-3.                     
004000 01  BG-Month-Count          pic 9(04) comp value zero.                   
004100*                                                                         
004200 01  BG-Grand-Total-In       pic s9(9)v99 comp-3 value zero.              
004300 01  BG-Grand-Total-Out      pic s9(9)v99 comp-3 value zero.              
004400*                                                                         
004500* Print-line layout for SUMRPT - 132 columns, edited                      
004600* money picture, blank category on the month line.                        
004700*                                                                         
004800 01  BG-Print-Line.                                                       
004900     03  PL-Month            pic x(07).                                   
005000     03  filler              pic x(02).                                   
005100     03  PL-Cat              pic x(20).                                   
005200     03  filler              pic x(02).                                   
005300     03  PL-In               pic z,zzz,zz9.99-.                           
005400     03  filler              pic x(03).                                   
005500     03  PL-Out              pic z,zzz,zz9.99-.                           
005600     03  filler              pic x(72).                                   
005700*                                                                         
005800* Alternate view of the print line used only to test                      
005900* for an all-spaces category (the month-level line).                      
006000*                                                                         
006100 01  BG-Print-Line-Cat-Test redefines BG-Print-Line.                      
006200     03  filler              pic x(09).                                   
006300     03  PLT-Cat-Test        pic x(20).                                   
006400     03  filler              pic x(103).                                  
