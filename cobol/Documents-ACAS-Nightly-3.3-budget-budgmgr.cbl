000100*****************************************************                     
000200*                                                    *                    
000300*        Personal Budget Ledger - Budget Manager      *                   
000400*         Validate Items, Total, List & Rewrite       *                   
000500*                                                    *                    
000600*****************************************************                     
000700*                                                                         
000800 identification          division.                                        
000900*=======================================                                  
001000*                                                                         
001100 program-id.        budgmgr.                                              
001200 author.            D. M. Fenwick, MBCS.                                  
001300*                   For Applewood Computers.                              
001400 installation.      Applewood Computers Ltd.                              
001500 date-written.      10/09/1987.                                           
001600 date-compiled.                                                           
001700 security.          Copyright (C) 1987, Applewood                         
001800*                   Computers Ltd.  All rights                            
001900*                   reserved.                                             
002000*                                                                         
002100*    Remarks.       Validates a personal budget against                   
002200*                   the same shorthand/category mapping                   
002300*                   TXNCLEAN derives from the Rule file,                  
002400*                   totals it, lists it and rewrites it                   
002500*                   with categories resolved to their                     
002600*                   full names.                                           
002700*                                                                         
002800*    Called modules.     None.                                            
002900*    Files used.         RULES, BUDGETIN input.                           
003000*                        BUDGETOUT output. BUDGRPT rpt.                   
003100*    Error messages used.                                                 
003200*                        BG101 thru BG106.                                
003300*                                                                         
003400* Changes:                                                                
003500* 10/09/87 DMF -     Created.                                             
003600* 16/10/87 DMF - .02 Ticket BG-0009. Comma split made a                   
003700*                    real scan of Item-Cats - was wrongly                 
003800*                    slicing fixed 20-byte fields, broke                  
003900*                    on any item with fewer than 3 cats.                  
004000* 12/11/91 KHP - .03 Default budget (no BUDGETIN yet)                     
004100*                    added per user request - was an                      
004200*                    abend before, now just starts one.                   
004300* 09/11/98 SJT - .04 Y2K review. Run-date now taken via                   
004400*                    ACCEPT ... FROM DATE YYYYMMDD, the                   
004500*                    old 2-digit YY form removed here and                 
004600*                    in the default-end-date routine.                     
004700* 02/06/03 SJT -     Item table raised to 300 to match                    
004800*                    wsbgbud.cob.                                         
004900*                                                                         
005000*****************************************************                     
005100*                                                                         
005200 environment             division.                                        
005300*=======================================                                  
005400*                                                                         
005500 configuration section.                                                   
005600 special-names.                                                           
005700     c01 is top-of-form.                                                  
005800*                                                                         
005900 input-output            section.                                         
006000 file-control.                                                            
006100     select RULES-FILE      assign to "RULES"                             
006200                            organization line sequential                  
006300                            file status BG-Rules-Status.                  
006400     select BUDGETIN-FILE   assign to "BUDGETIN"                          
006500                            organization line sequential                  
006600                            file status BG-Budgetin-Status.               
006700     select BUDGETOUT-FILE  assign to "BUDGETOUT"                         
006800                            organization line sequential                  
006900                            file status BG-Budgetout-Status.              
007000     select BUDGRPT-FILE    assign to "BUDGRPT"                           
007100                            organization line sequential                  
007200                            file status BG-Budgrpt-Status.                
007300*                                                                         
007400 data                    division.                                        
007500*=======================================                                  
007600*                                                                         
007700 file section.                                                            
007800*                                                                         
007900 fd  RULES-FILE.                                                          
008000 01  BG-Rules-Rec             pic x(51).                                  
008100*                                                                         
008200 fd  BUDGETIN-FILE.                                                       
008300 01  BG-Budgetin-Rec          pic x(69).                                  
008400 01  BG-Budgetin-Header-View redefines BG-Budgetin-Rec.                   
008500     03  BGIH-Header          pic x(49).                                  
008600     03  filler               pic x(20).                                  
008700*                                                                         
008800 fd  BUDGETOUT-FILE.                                                      
008900 01  BG-Budgetout-Rec         pic x(69).                                  
009000*                                                                         
009100 fd  BUDGRPT-FILE.                                                        
009200 01  BG-Budgrpt-Rec           pic x(132).                                 
009300*                                                                         
009400 working-storage section.                                                 
009500*---------------------------------------                                  
009600 77  Prog-Name                pic x(17) value "budgmgr (1.0.04)".         
009700*                                                                         
009800 copy "wsbgrule.cob".                                                     
009900 copy "wsbgcat.cob".                                                      
010000 copy "wsbgbud.cob".                                                      
010100*                                                                         
010200 01  WS-Data.                                                             
010300     03  BG-Rules-Status     pic xx    value spaces.                      
010400     03  BG-Budgetin-Status  pic xx    value spaces.                      
010500     03  BG-Budgetout-Status pic xx    value spaces.                      
010600     03  BG-Budgrpt-Status   pic xx    value spaces.                      
010700     03  WS-No-Budgetin-Sw   pic x     value "N".                         
010800         88  WS-No-Budgetin      value "Y".                               
010900     03  WS-Budgetin-Open-Sw pic x     value "N".                         
011000         88  WS-Budgetin-Opened  value "Y".                               
011100     03  WS-Found-Sw         pic x     value "N".                         
011200         88  WS-Found-It         value "Y".                               
011300     03  BG-Cat-Work         pic x(20).                                   
011400     03  WS-Line-No          pic 9(02) comp value zero.                   
011500*                                                                         
011600 01  Upper-Case-Alpha          pic x(26) value                            
011700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
011800 01  Lower-Case-Alpha          pic x(26) value                            
011900              "abcdefghijklmnopqrstuvwxyz".                               
012000*                                                                         
012100* Comma-split work area for one Item-Cats field (B1) -                    
012200* up to 3 tokens, each looked up in the shorthand map.                    
012300*                                                                         
012400 01  WS-Token-Table.                                                      
012500     03  WS-Token-Entry      pic x(20) occurs 3 times                     
012600                             indexed by WS-Tok-Ix.                        
012700 01  WS-Token-Count           pic 9(01) comp value zero.                  
012800 01  WS-Scan-Pos              pic 9(02) comp value zero.                  
012900 01  WS-Tok-Start             pic 9(02) comp value zero.                  
013000 01  WS-Tok-End               pic 9(02) comp value zero.                  
013100 01  WS-Tok-Len               pic 9(02) comp value zero.                  
013200 01  WS-Comma-Pos             pic 9(02) comp value zero.                  
013300 01  WS-Tok-Last-Pos          pic 9(02) comp value zero.                  
013400 01  WS-Resolved-Pos          pic 9(02) comp value zero.                  
013500 01  WS-Comma-Found-Sw        pic x     value "N".                        
013600     88  WS-Comma-Found           value "Y".                              
013700 01  WS-Item-Ok-Sw            pic x     value "Y".                        
013800     88  WS-Item-Ok               value "Y".                              
013900 01  WS-Resolved-Line          pic x(60).                                 
014000 01  WS-Resolved-Len           pic 9(02) comp value zero.                 
014100 01  WS-Cat-Len                pic 9(02) comp value zero.                 
014200 01  WS-Matched-Cat-Ix         pic 9(04) comp value zero.                 
014300*                                                                         
014400* Run-date and default-budget-end-date work area (B3) -                   
014500* today plus 30 days, carried across month/year ends by                   
014600* hand, no intrinsic FUNCTIONs.                                           
014700*                                                                         
014800 01  WS-Today-Num              pic 9(08).                                 
014900 01  WS-Today-Group redefines WS-Today-Num.                               
015000     03  WS-Today-CCYY        pic 9(04).                                  
015100     03  WS-Today-MM          pic 9(02).                                  
015200     03  WS-Today-DD          pic 9(02).                                  
015300 01  WS-End-CCYY               pic 9(04).                                 
015400 01  WS-End-MM                 pic 9(02).                                 
015500 01  WS-End-DD                 pic 9(02).                                 
015600 01  WS-Leap-Q                 pic 9(04).                                 
015700 01  WS-Leap-R                 pic 9(04).                                 
015800*                                                                         
015900 01  WS-Days-In-Month-Tbl.                                                
016000     03  filler               pic 9(02) value 31.                         
016100     03  filler               pic 9(02) value 28.                         
016200     03  filler               pic 9(02) value 31.                         
016300     03  filler               pic 9(02) value 30.                         
016400     03  filler               pic 9(02) value 31.                         
016500     03  filler               pic 9(02) value 30.                         
016600     03  filler               pic 9(02) value 31.                         
016700     03  filler               pic 9(02) value 31.                         
016800     03  filler               pic 9(02) value 30.                         
016900     03  filler               pic 9(02) value 31.                         
017000     03  filler               pic 9(02) value 30.                         
017100     03  filler               pic 9(02) value 31.                         
017200 01  WS-Days-In-Month redefines WS-Days-In-Month-Tbl.                     
017300     03  WS-DIM-Entry         pic 9(02) occurs 12 times                   
017400                              indexed by WS-DIM-Ix.                       
017500*                                                                         
017600 01  Error-Messages.                                                      
017700     03  BG101  pic x(37) value                                           
017800              "BG101 Rules file open failed - ".                          
017900     03  BG102  pic x(40) value                                           
018000              "BG102 Budgetout file open failed - ".                      
018100     03  BG103  pic x(38) value                                           
018200              "BG103 Budgrpt file open failed - ".                        
018300     03  BG104  pic x(20) value "Invalid category - ".                    
018400     03  BG105  pic x(37) value                                           
018500              "BG105 Invalid category shorthand".                         
018600     03  BG106  pic x(30) value                                           
018700              "No budget file - using default".                           
018800*                                                                         
018900 01  WS-Report-Header.                                                    
019000     03  filler               pic x(01) value spaces.                     
019100     03  RH-Name              pic x(20).                                  
019200     03  filler               pic x(03) value " : ".                      
019300     03  RH-Start             pic x(10).                                  
019400     03  filler               pic x(03) value " to ".                     
019500     03  RH-End               pic x(10).                                  
019600     03  filler               pic x(85).                                  
019700*                                                                         
019800 01  WS-Report-Totals.                                                    
019900     03  filler               pic x(01) value spaces.                     
020000     03  filler               pic x(13) value "TOTAL BUDGET ".            
020100     03  RT-Total             pic z,zzz,zz9.99-.                          
020200     03  filler               pic x(02) value spaces.                     
020300     03  filler               pic x(16) value "TOTAL BUDGETED ".          
020400     03  RT-Budgeted          pic z,zzz,zz9.99-.                          
020500     03  filler               pic x(02) value spaces.                     
020600     03  filler               pic x(12) value "BUDGET LEFT ".             
020700     03  RT-Left              pic z,zzz,zz9.99-.                          
020800     03  filler               pic x(44).                                  
020900*                                                                         
021000 01  WS-Report-Item.                                                      
021100     03  filler               pic x(01) value spaces.                     
021200     03  RI-Line-No           pic z9.                                     
021300     03  filler               pic x(02) value ". ".                       
021400     03  RI-Cats              pic x(60).                                  
021500     03  filler               pic x(02) value spaces.                     
021600     03  RI-Amount            pic z,zzz,zz9.99-.                          
021700     03  filler               pic x(35).                                  
021800*                                                                         
021900 01  WS-Report-Error.                                                     
022000     03  filler               pic x(01) value spaces.                     
022100     03  RE-Line-No           pic z9.                                     
022200     03  filler               pic x(02) value ". ".                       
022300     03  RE-Message           pic x(50).                                  
022400     03  filler               pic x(59).                                  
022500*                                                                         
022600 procedure  division.                                                     
022700*=======================================                                  
022800*                                                                         
022900 aa000-Main               section.                                        
023000*****************************************                                 
023100*                                                                         
023200     perform  bb010-Open-Files.                                           
023300     perform  bb020-Load-Rules       thru bb020-Exit.                     
023400     perform  bb030-Derive-Shorthands thru bb030-Exit.                    
023500     perform  bb040-Read-Budget-Header.                                   
023600     perform  bb050-Read-Budget-Items thru bb050-Exit.                    
023700     perform  bb060-Validate-Items.                                       
023800     perform  bb070-Accumulate-Totals thru bb070-Exit.                    
023900     perform  bb080-Print-Listing.                                        
024000     perform  bb090-Write-Budget-Out.                                     
024100     close    RULES-FILE                                                  
024200              BUDGETOUT-FILE                                              
024300              BUDGRPT-FILE.                                               
024400     if       WS-Budgetin-Opened                                          
024500              close BUDGETIN-FILE.                                        
024600     display  Prog-Name " completed normally".                            
024700     stop     run.                                                        
024800*                                                                         
024900 aa000-Exit.                                                              
025000     exit.                                                                
025100*                                                                         
025200*****************************************************                     
025300* bb010 - open the fixed files.  BUDGETIN is opened                       
025400*         separately in bb040 since its absence is not                    
025500*         fatal (B3).                                                     
025600*****************************************************                     
025700 bb010-Open-Files            section.                                     
025800*                                                                         
025900     open     input  RULES-FILE.                                          
026000     if       BG-Rules-Status not = "00"                                  
026100              display  BG101  BG-Rules-Status                             
026200              stop     run.                                               
026300     open     output BUDGETOUT-FILE.                                      
026400     if       BG-Budgetout-Status not = "00"                              
026500              display  BG102  BG-Budgetout-Status                         
026600              stop     run.                                               
026700     open     output BUDGRPT-FILE.                                        
026800     if       BG-Budgrpt-Status not = "00"                                
026900              display  BG103  BG-Budgrpt-Status                           
027000              stop     run.                                               
027100*                                                                         
027200 bb010-Exit.                                                              
027300     exit.                                                                
027400*                                                                         
027500*****************************************************                     
027600* bb020 - load the rule set, file order preserved -                       
027700*         needed only for its categories (R4).                            
027800*****************************************************                     
027900 bb020-Load-Rules              section.                                   
028000*                                                                         
028100 bb020-Read.                                                              
028200     read     RULES-FILE      into  BG-Rule-Record                        
028300              at end                                                      
028400              go to bb020-Exit.                                           
028500     add      1 to BG-Rule-Count.                                         
028600     move     BG-Rule-Match       to BGR-Match (BG-Rule-Count).           
028700     move     BG-Rule-Keep        to BGR-Keep  (BG-Rule-Count).           
028800     move     BG-Rule-Cat         to BGR-Cat   (BG-Rule-Count).           
028900     go       to bb020-Read.                                              
029000*                                                                         
029100 bb020-Exit.                                                              
029200     exit.                                                                
029300*                                                                         
029400*****************************************************                     
029500* bb030 - R4 restated - same derivation TXNCLEAN uses,                    
029600*         built again here so BUDGMGR can run stand                       
029700*         alone against the Rule file.                                    
029800*****************************************************                     
029900 bb030-Derive-Shorthands       section.                                   
030000*                                                                         
030100     perform  bb031-Collect-Distinct thru bb031-Exit.                     
030200     perform  bb032-Sort-Distinct    thru bb032-Exit.                     
030300     perform  bb033-Assign-Shorthand thru bb033-Exit                      
030400              varying BG-Cat-Ix from 1 by 1                               
030500              until BG-Cat-Ix > BG-Cat-Count.                             
030600*                                                                         
030700 bb030-Exit.                                                              
030800     exit.                                                                
030900*                                                                         
031000 bb031-Collect-Distinct         section.                                  
031100*                                                                         
031200     move     zero to BG-Cat-Count.                                       
031300     perform  bb031b-Add-If-New thru bb031b-Exit                          
031400              varying BG-Rule-Ix from 1 by 1                              
031500              until BG-Rule-Ix > BG-Rule-Count.                           
031600*                                                                         
031700 bb031-Exit.                                                              
031800     exit.                                                                
031900*                                                                         
032000 bb031b-Add-If-New              section.                                  
032100*                                                                         
032200     if       BGR-Cat (BG-Rule-Ix) = spaces                               
032300              go to bb031b-Exit.                                          
032400     move     "N" to WS-Found-Sw.                                         
032500     perform  bb031c-Check-One-Cat thru bb031c-Exit                       
032600              varying BG-Cat2-Ix from 1 by 1                              
032700              until BG-Cat2-Ix > BG-Cat-Count.                            
032800     if       WS-Found-It                                                 
032900              go to bb031b-Exit.                                          
033000     add      1 to BG-Cat-Count.                                          
033100     move     BGR-Cat (BG-Rule-Ix) to BGC-Cat-Name (BG-Cat-Count).        
033200     move     spaces          to BGC-Shorthand (BG-Cat-Count).            
033300*                                                                         
033400 bb031b-Exit.                                                             
033500     exit.                                                                
033600*                                                                         
033700 bb031c-Check-One-Cat           section.                                  
033800*                                                                         
033900     if       BGC-Cat-Name (BG-Cat2-Ix) = BGR-Cat (BG-Rule-Ix)            
034000              set  WS-Found-It to true.                                   
034100*                                                                         
034200 bb031c-Exit.                                                             
034300     exit.                                                                
034400*                                                                         
034500 bb032-Sort-Distinct            section.                                  
034600*                                                                         
034700     if       BG-Cat-Count < 2                                            
034800              go to bb032-Exit.                                           
034900     perform  bb032a-Compare-Swap thru bb032a-Exit                        
035000              varying BG-Cat-Ix from 1 by 1                               
035100              until BG-Cat-Ix > BG-Cat-Count - 1                          
035200              after BG-Cat2-Ix from 1 by 1                                
035300              until BG-Cat2-Ix > BG-Cat-Count.                            
035400*                                                                         
035500 bb032-Exit.                                                              
035600     exit.                                                                
035700*                                                                         
035800 bb032a-Compare-Swap            section.                                  
035900*                                                                         
036000     if       BG-Cat2-Ix not > BG-Cat-Ix                                  
036100              go to bb032a-Exit.                                          
036200     if       BGC-Cat-Name (BG-Cat2-Ix) < BGC-Cat-Name (BG-Cat-Ix)        
036300              move BGC-Cat-Name (BG-Cat-Ix) to BG-Cat-Work                
036400              move BGC-Cat-Name (BG-Cat2-Ix)                              
036500                to BGC-Cat-Name (BG-Cat-Ix)                               
036600              move BG-Cat-Work to BGC-Cat-Name (BG-Cat2-Ix).              
036700*                                                                         
036800 bb032a-Exit.                                                             
036900     exit.                                                                
037000*                                                                         
037100 bb033-Assign-Shorthand         section.                                  
037200*                                                                         
037300     move     1 to BG-Cat-Cand-Len.                                       
037400 bb033-Try.                                                               
037500     if       BG-Cat-Cand-Len > 20                                        
037600              display "BG106 Shorthand exhausted for "                    
037700                       BGC-Cat-Name (BG-Cat-Ix)                           
037800              stop    run.                                                
037900     move     spaces to BG-Cat-Candidate.                                 
038000     move     BGC-Cat-Name (BG-Cat-Ix) (1:BG-Cat-Cand-Len)                
038100              to BG-Cat-Candidate (1:BG-Cat-Cand-Len).                    
038200     inspect  BG-Cat-Candidate (1:BG-Cat-Cand-Len)                        
038300              converting Upper-Case-Alpha to Lower-Case-Alpha.            
038400     move     "N" to WS-Found-Sw.                                         
038500     perform  bb033a-Check-One-Shorthand thru bb033a-Exit                 
038600              varying BG-Cat2-Ix from 1 by 1                              
038700              until BG-Cat2-Ix > BG-Cat-Count.                            
038800     if       WS-Found-It                                                 
038900              add 1 to BG-Cat-Cand-Len                                    
039000              go to bb033-Try.                                            
039100     move     BG-Cat-Candidate to BGC-Shorthand (BG-Cat-Ix).              
039200*                                                                         
039300 bb033-Exit.                                                              
039400     exit.                                                                
039500*                                                                         
039600 bb033a-Check-One-Shorthand      section.                                 
039700*                                                                         
039800     if       BG-Cat2-Ix < BG-Cat-Ix                                      
039900              if     BGC-Shorthand (BG-Cat2-Ix) = BG-Cat-Candidate        
040000                     set WS-Found-It to true.                             
040100*                                                                         
040200 bb033a-Exit.                                                             
040300     exit.                                                                
040400*                                                                         
040500*****************************************************                     
040600* bb040 - open BUDGETIN and read its header record.                       
040700*         If the file will not open at all this is a                      
040800*         first-time run - B3 supplies the defaults                       
040900*         instead of aborting.                                            
041000*****************************************************                     
041100 bb040-Read-Budget-Header       section.                                  
041200*                                                                         
041300     open     input BUDGETIN-FILE.                                        
041400     if       BG-Budgetin-Status not = "00"                               
041500              display  BG106                                              
041600              set      WS-No-Budgetin to true                             
041700              perform  bb041-Set-Default-Header thru bb041-Exit           
041800              go to    bb040-Exit.                                        
041900     set      WS-Budgetin-Opened to true.                                 
042000     read     BUDGETIN-FILE                                               
042100              at end                                                      
042200              display BG106                                               
042300              set     WS-No-Budgetin to true                              
042400              perform bb041-Set-Default-Header thru bb041-Exit            
042500              go to   bb040-Exit.                                         
042600     move     BGIH-Header to BG-Budget-Header.                            
042700*                                                                         
042800 bb040-Exit.                                                              
042900     exit.                                                                
043000*                                                                         
043100*****************************************************                     
043200* bb041 - B3, default budget header - name Default,                       
043300*         start today, end today plus 30 days, zero                       
043400*         total, no items.                                                
043500*****************************************************                     
043600 bb041-Set-Default-Header       section.                                  
043700*                                                                         
043800     accept   WS-Today-Num from date YYYYMMDD.                            
043900     move     "Default"           to BUD-Name.                            
044000     move     zero                to BUD-Total.                           
044100     move     WS-Today-CCYY       to BUD-Start (1:4).                     
044200     move     "-"                 to BUD-Start (5:1).                     
044300     move     WS-Today-MM         to BUD-Start (6:2).                     
044400     move     "-"                 to BUD-Start (8:1).                     
044500     move     WS-Today-DD         to BUD-Start (9:2).                     
044600     perform  bb042-Determine-Leap thru bb042-Exit.                       
044700     move     WS-Today-CCYY       to WS-End-CCYY.                         
044800     move     WS-Today-MM         to WS-End-MM.                           
044900     compute  WS-End-DD = WS-Today-DD + 30.                               
045000     perform  bb043-Normalize-End-Date thru bb043-Exit.                   
045100     move     WS-End-CCYY         to BUD-End (1:4).                       
045200     move     "-"                 to BUD-End (5:1).                       
045300     move     WS-End-MM           to BUD-End (6:2).                       
045400     move     "-"                 to BUD-End (8:1).                       
045500     move     WS-End-DD           to BUD-End (9:2).                       
045600*                                                                         
045700 bb041-Exit.                                                              
045800     exit.                                                                
045900*                                                                         
046000*****************************************************                     
046100* bb042 - leap-year test for the run-date's own year,                     
046200*         needed only so a 29/02 roll-over lands right.                   
046300*****************************************************                     
046400 bb042-Determine-Leap            section.                                 
046500*                                                                         
046600     move     28 to WS-DIM-Entry (2).                                     
046700     divide   WS-Today-CCYY by 4 giving WS-Leap-Q                         
046800              remainder WS-Leap-R.                                        
046900     if       WS-Leap-R not = zero                                        
047000              go to bb042-Exit.                                           
047100     divide   WS-Today-CCYY by 100 giving WS-Leap-Q                       
047200              remainder WS-Leap-R.                                        
047300     if       WS-Leap-R not = zero                                        
047400              move 29 to WS-DIM-Entry (2)                                 
047500              go to bb042-Exit.                                           
047600     divide   WS-Today-CCYY by 400 giving WS-Leap-Q                       
047700              remainder WS-Leap-R.                                        
047800     if       WS-Leap-R = zero                                            
047900              move 29 to WS-DIM-Entry (2).                                
048000*                                                                         
048100 bb042-Exit.                                                              
048200     exit.                                                                
048300*                                                                         
048400*****************************************************                     
048500* bb043 - carry a day-of-month overflow into the month                    
048600*         and year, one month at a time (30 added days                    
048700*         crosses at most two month ends).                                
048800*****************************************************                     
048900 bb043-Normalize-End-Date        section.                                 
049000*                                                                         
049100 bb043-Loop.                                                              
049200     if       WS-End-DD not > WS-DIM-Entry (WS-End-MM)                    
049300              go to bb043-Exit.                                           
049400     subtract WS-DIM-Entry (WS-End-MM) from WS-End-DD.                    
049500     add      1 to WS-End-MM.                                             
049600     if       WS-End-MM > 12                                              
049700              move 1 to WS-End-MM                                         
049800              add  1 to WS-End-CCYY.                                      
049900     go       to bb043-Loop.                                              
050000*                                                                         
050100 bb043-Exit.                                                              
050200     exit.                                                                
050300*                                                                         
050400*****************************************************                     
050500* bb050 - read the item records that follow the header,                   
050600*         all remaining lines in BUDGETIN.                                
050700*****************************************************                     
050800 bb050-Read-Budget-Items        section.                                  
050900*                                                                         
051000     if       WS-No-Budgetin                                              
051100              go to bb050-Exit.                                           
051200 bb050-Read.                                                              
051300     read     BUDGETIN-FILE     into  BG-Budget-Item                      
051400              at end                                                      
051500              go to bb050-Exit.                                           
051600     add      1 to BG-Item-Count.                                         
051700     move     Item-Cats   to BGI-Cats-Raw      (BG-Item-Count).           
051800     move     spaces      to BGI-Cats-Resolved (BG-Item-Count).           
051900     move     Item-Amount to BGI-Amount        (BG-Item-Count).           
052000     move     "Y"         to BGI-Valid-Sw      (BG-Item-Count).           
052100     go       to bb050-Read.                                              
052200*                                                                         
052300 bb050-Exit.                                                              
052400     exit.                                                                
052500*                                                                         
052600*****************************************************                     
052700* bb060 - drive validation of every item read (B1).                       
052800*****************************************************                     
052900 bb060-Validate-Items          section.                                   
053000*                                                                         
053100     perform  bb061-Validate-One-Item thru bb061-Exit                     
053200              varying BG-Item-Ix from 1 by 1                              
053300              until BG-Item-Ix > BG-Item-Count.                           
053400*                                                                         
053500 bb060-Exit.                                                              
053600     exit.                                                                
053700*                                                                         
053800*****************************************************                     
053900* bb061 - split one item's ITEM-CATS on commas and                        
054000*         resolve every token through the shorthand                       
054100*         map, rebuilding a comma-joined resolved list.                   
054200*****************************************************                     
054300 bb061-Validate-One-Item        section.                                  
054400*                                                                         
054500     move     "Y" to WS-Item-Ok-Sw.                                       
054600     move     spaces to WS-Resolved-Line.                                 
054700     move     zero   to WS-Resolved-Len.                                  
054800     perform  bb062-Split-Cats  thru bb062-Exit.                          
054900     if       WS-Token-Count = zero                                       
055000              move "N" to WS-Item-Ok-Sw.                                  
055100     perform  bb066-Resolve-One-Token thru bb066-Exit                     
055200              varying WS-Tok-Ix from 1 by 1                               
055300              until WS-Tok-Ix > WS-Token-Count.                           
055400     if       WS-Item-Ok                                                  
055500              move WS-Resolved-Line                                       
055600                to BGI-Cats-Resolved (BG-Item-Ix)                         
055700     else                                                                 
055800              move "N" to BGI-Valid-Sw (BG-Item-Ix).                      
055900*                                                                         
056000 bb061-Exit.                                                              
056100     exit.                                                                
056200*                                                                         
056300*****************************************************                     
056400* bb062 - split ITEM-CATS (via BGI-Cats-Raw) into up                      
056500*         to 3 comma-delimited tokens.                                    
056600*****************************************************                     
056700 bb062-Split-Cats                section.                                 
056800*                                                                         
056900     move     zero to WS-Token-Count.                                     
057000     move     1    to WS-Scan-Pos.                                        
057100 bb062-Loop.                                                              
057200     if       WS-Scan-Pos > 60 or WS-Token-Count = 3                      
057300              go to bb062-Exit.                                           
057400     move     WS-Scan-Pos to WS-Tok-Start.                                
057500     perform  bb063-Find-Comma  thru bb063-Exit.                          
057600     if       WS-Comma-Found                                              
057700              compute WS-Tok-End = WS-Comma-Pos - 1                       
057800              compute WS-Scan-Pos = WS-Comma-Pos + 1                      
057900     else                                                                 
058000              move 60 to WS-Tok-End                                       
058100              move 61 to WS-Scan-Pos.                                     
058200     compute  WS-Tok-Len = WS-Tok-End - WS-Tok-Start + 1.                 
058300     if       WS-Tok-Len > 0                                              
058400              perform bb064-Trim-And-Store thru bb064-Exit.               
058500     go       to bb062-Loop.                                              
058600*                                                                         
058700 bb062-Exit.                                                              
058800     exit.                                                                
058900*                                                                         
059000*****************************************************                     
059100* bb063 - find the next comma at or after WS-Tok-Start                    
059200*         within the 60 byte ITEM-CATS text.                              
059300*****************************************************                     
059400 bb063-Find-Comma                section.                                 
059500*                                                                         
059600     move     "N" to WS-Comma-Found-Sw.                                   
059700     move     WS-Tok-Start to WS-Comma-Pos.                               
059800 bb063-Loop.                                                              
059900     if       WS-Comma-Pos > 60                                           
060000              go to bb063-Exit.                                           
060100     if       BGI-Cats-Raw (BG-Item-Ix) (WS-Comma-Pos:1) = ","            
060200              set  WS-Comma-Found to true                                 
060300              go to bb063-Exit.                                           
060400     add      1 to WS-Comma-Pos.                                          
060500     go       to bb063-Loop.                                              
060600*                                                                         
060700 bb063-Exit.                                                              
060800     exit.                                                                
060900*                                                                         
061000*****************************************************                     
061100* bb064 - trim leading and trailing spaces off one                        
061200*         extracted token and, if anything is left,                       
061300*         store it in the token table.                                    
061400*****************************************************                     
061500 bb064-Trim-And-Store            section.                                 
061600*                                                                         
061700 bb064-Ltrim.                                                             
061800     if       WS-Tok-Len = zero                                           
061900              go to bb064-Exit.                                           
062000     if       BGI-Cats-Raw (BG-Item-Ix) (WS-Tok-Start:1) = space          
062100              add  1 to WS-Tok-Start                                      
062200              subtract 1 from WS-Tok-Len                                  
062300              go to bb064-Ltrim.                                          
062400 bb064-Rtrim.                                                             
062500     if       WS-Tok-Len = zero                                           
062600              go to bb064-Exit.                                           
062700     compute  WS-Tok-Last-Pos = WS-Tok-Start + WS-Tok-Len - 1.            
062800     if       BGI-Cats-Raw (BG-Item-Ix) (WS-Tok-Last-Pos:1)               
062900                  = space                                                 
063000              subtract 1 from WS-Tok-Len                                  
063100              go to bb064-Rtrim.                                          
063200     if       WS-Tok-Len = zero                                           
063300              go to bb064-Exit.                                           
063400     add      1 to WS-Token-Count.                                        
063500     move     spaces to WS-Token-Entry (WS-Token-Count).                  
063600     move     BGI-Cats-Raw (BG-Item-Ix) (WS-Tok-Start:WS-Tok-Len)         
063700              to WS-Token-Entry (WS-Token-Count) (1:WS-Tok-Len).          
063800     inspect  WS-Token-Entry (WS-Token-Count)                             
063900              converting Upper-Case-Alpha to Lower-Case-Alpha.            
064000*                                                                         
064100 bb064-Exit.                                                              
064200     exit.                                                                
064300*                                                                         
064400*****************************************************                     
064500* bb066 - resolve one lower-cased token through the                       
064600*         shorthand map (B1) and append its full name                     
064700*         to the resolved list being rebuilt.                             
064800*****************************************************                     
064900 bb066-Resolve-One-Token         section.                                 
065000*                                                                         
065100     move     "N" to WS-Found-Sw.                                         
065200     perform  bb067-Check-One-Shorthand thru bb067-Exit                   
065300              varying BG-Cat-Ix from 1 by 1                               
065400              until BG-Cat-Ix > BG-Cat-Count.                             
065500     if       not WS-Found-It                                             
065600              move "N" to WS-Item-Ok-Sw                                   
065700              go to bb066-Exit.                                           
065800     perform  bb068-Trim-Cat-Name  thru bb068-Exit.                       
065900     perform  bb069-Append-Resolved thru bb069-Exit.                      
066000*                                                                         
066100 bb066-Exit.                                                              
066200     exit.                                                                
066300*                                                                         
066400 bb067-Check-One-Shorthand       section.                                 
066500*                                                                         
066600     if       not WS-Found-It                                             
066700              if   BGC-Shorthand (BG-Cat-Ix)                              
066800                       = WS-Token-Entry (WS-Tok-Ix)                       
066900                   set  WS-Found-It to true                               
067000                   move BG-Cat-Ix to WS-Matched-Cat-Ix.                   
067100*                                                                         
067200 bb067-Exit.                                                              
067300     exit.                                                                
067400*                                                                         
067500*****************************************************                     
067600* bb068 - trailing-space trim of the matched category                     
067700*         name, same walk-backward method as TXNCLEAN                     
067800*         uses on a rule-match string.                                    
067900*****************************************************                     
068000 bb068-Trim-Cat-Name             section.                                 
068100*                                                                         
068200     move     20 to WS-Cat-Len.                                           
068300 bb068-Loop.                                                              
068400     if       WS-Cat-Len = zero                                           
068500              go to bb068-Exit.                                           
068600     if       BGC-Cat-Name (WS-Matched-Cat-Ix) (WS-Cat-Len:1)             
068700                  not = space                                             
068800              go to bb068-Exit.                                           
068900     subtract 1 from WS-Cat-Len.                                          
069000     go       to bb068-Loop.                                              
069100*                                                                         
069200 bb068-Exit.                                                              
069300     exit.                                                                
069400*                                                                         
069500*****************************************************                     
069600* bb069 - append the trimmed category name to the                         
069700*         resolved list, comma-separated.                                 
069800*****************************************************                     
069900 bb069-Append-Resolved           section.                                 
070000*                                                                         
070100     if       WS-Resolved-Len > 0                                         
070200              compute WS-Resolved-Pos = WS-Resolved-Len + 1               
070300              move "," to WS-Resolved-Line (WS-Resolved-Pos:1)            
070400              add  1 to WS-Resolved-Len.                                  
070500     compute  WS-Resolved-Pos = WS-Resolved-Len + 1.                      
070600     move     BGC-Cat-Name (WS-Matched-Cat-Ix) (1:WS-Cat-Len)             
070700              to WS-Resolved-Line (WS-Resolved-Pos:WS-Cat-Len).           
070800     add      WS-Cat-Len to WS-Resolved-Len.                              
070900*                                                                         
071000 bb069-Exit.                                                              
071100     exit.                                                                
071200*                                                                         
071300*****************************************************                     
071400* bb070 - B2, total the valid items and compute what                      
071500*         is left of the budget.                                          
071600*****************************************************                     
071700 bb070-Accumulate-Totals         section.                                 
071800*                                                                         
071900     move     zero to BG-Total-Budgeted.                                  
072000     perform  bb071-Add-One-Item thru bb071-Exit                          
072100              varying BG-Item-Ix from 1 by 1                              
072200              until BG-Item-Ix > BG-Item-Count.                           
072300     compute  BG-Budget-Left = BUD-Total - BG-Total-Budgeted.             
072400*                                                                         
072500 bb070-Exit.                                                              
072600     exit.                                                                
072700*                                                                         
072800 bb071-Add-One-Item              section.                                 
072900*                                                                         
073000     if       not BGI-Invalid (BG-Item-Ix)                                
073100              add BGI-Amount (BG-Item-Ix) to BG-Total-Budgeted.           
073200*                                                                         
073300 bb071-Exit.                                                              
073400     exit.                                                                
073500*                                                                         
073600*****************************************************                     
073700* bb080 - print the budget listing - header, totals                       
073800*         line, then one numbered line per item, with                     
073900*         an error line for anything rejected (B4).                       
074000*****************************************************                     
074100 bb080-Print-Listing            section.                                  
074200*                                                                         
074300     move     spaces           to WS-Report-Header.                       
074400     move     BUD-Name         to RH-Name.                                
074500     move     BUD-Start        to RH-Start.                               
074600     move     BUD-End          to RH-End.                                 
074700     write    BG-Budgrpt-Rec from WS-Report-Header.                       
074800     move     spaces           to WS-Report-Totals.                       
074900     move     BUD-Total        to RT-Total.                               
075000     move     BG-Total-Budgeted to RT-Budgeted.                           
075100     move     BG-Budget-Left   to RT-Left.                                
075200     write    BG-Budgrpt-Rec from WS-Report-Totals.                       
075300     perform  bb081-Print-One-Item thru bb081-Exit                        
075400              varying BG-Item-Ix from 1 by 1                              
075500              until BG-Item-Ix > BG-Item-Count.                           
075600*                                                                         
075700 bb080-Exit.                                                              
075800     exit.                                                                
075900*                                                                         
076000 bb081-Print-One-Item            section.                                 
076100*                                                                         
076200     move     BG-Item-Ix to WS-Line-No.                                   
076300     if       BGI-Invalid (BG-Item-Ix)                                    
076400              move spaces          to WS-Report-Error                     
076500              move WS-Line-No      to RE-Line-No                          
076600              move spaces          to RE-Message                          
076700              move BG104           to RE-Message (1:20)                   
076800              move BGI-Cats-Raw (BG-Item-Ix) (1:20)                       
076900                to RE-Message (21:20)                                     
077000              write BG-Budgrpt-Rec from WS-Report-Error                   
077100     else                                                                 
077200              move spaces          to WS-Report-Item                      
077300              move WS-Line-No      to RI-Line-No                          
077400              move BGI-Cats-Resolved (BG-Item-Ix) to RI-Cats              
077500              move BGI-Amount (BG-Item-Ix)        to RI-Amount            
077600              write BG-Budgrpt-Rec from WS-Report-Item.                   
077700*                                                                         
077800 bb081-Exit.                                                              
077900     exit.                                                                
078000*                                                                         
078100*****************************************************                     
078200* bb090 - rewrite the budget - header first, then the                     
078300*         valid items only, categories resolved.                          
078400*****************************************************                     
078500 bb090-Write-Budget-Out         section.                                  
078600*                                                                         
078700     move     spaces               to BG-Budgetout-Rec.                   
078800     move     BG-Budget-Header     to BG-Budgetout-Rec (1:49).            
078900     write    BG-Budgetout-Rec.                                           
079000     perform  bb091-Write-One-Item thru bb091-Exit                        
079100              varying BG-Item-Ix from 1 by 1                              
079200              until BG-Item-Ix > BG-Item-Count.                           
079300*                                                                         
079400 bb090-Exit.                                                              
079500     exit.                                                                
079600*                                                                         
079700 bb091-Write-One-Item            section.                                 
079800*                                                                         
079900     if       BGI-Invalid (BG-Item-Ix)                                    
080000              go to bb091-Exit.                                           
080100     move     BGI-Cats-Resolved (BG-Item-Ix) to Item-Cats.                
080200     move     BGI-Amount (BG-Item-Ix)        to Item-Amount.              
080300     move     BG-Budget-Item to BG-Budgetout-Rec.                         
080400     write    BG-Budgetout-Rec.                                           
080500*                                                                         
080600 bb091-Exit.                                                              
080700     exit.                                                                
