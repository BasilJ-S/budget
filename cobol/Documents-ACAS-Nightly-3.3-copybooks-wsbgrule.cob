000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definition For Rule File                   *                    
000400*      Used by TXNCLEAN, BUDGMGR                      *                   
000500*****************************************************                     
000600*  File size 51 bytes.  Order of records in the file                      
000700*  is significant - see R2, rules apply in file order.                    
000800*                                                                         
000900* 20/03/87 DMF - Created for Personal Budget module.                      
001000* 30/09/87 DMF - RULE-KEEP made explicit Y/N with 88s                     
001100*                per user request - was implied before.                   
001200* 09/11/98 SJT - Y2K sweep, no packed dates in this book.                 
001300* 14/05/02 SJT - Rule table raised to 500 entries.                        
001400*                                                                         
001500 01  BG-Rule-Record.                                                      
001600     03  BG-Rule-Match       pic x(30).                                   
001700     03  BG-Rule-Keep        pic x(01).                                   
001800         88  BG-Rule-Is-Keep     value "Y".                               
001900         88  BG-Rule-Is-Drop     value "N".                               
002000     03  BG-Rule-Cat         pic x(20).                                   
002100*                                                                         
002200* In-memory rule table - file order preserved, R2                         
002300* says the earliest matching categorizing rule wins                       
002400* so table order must track read order exactly.                           
002500*                                                                         
002600 01  BG-Rule-Table.                                                       
002700     03  BG-Rule-Entry       occurs 1 to 500 times                        
002800                             depending on BG-Rule-Count                   
002900                             indexed by BG-Rule-Ix.                       
003000         05  BGR-Match       pic x(30).                                   
003100         05  BGR-Keep        pic x(01).                                   
003200         05  BGR-Cat         pic x(20).                                   
003300 01  BG-Rule-Count           pic 9(04) comp value zero.                   
003400*                                                                         
003500* Alternate view of the match string, byte 1 broken                       
003600* out on its own so a length-1 shorthand-prefix probe                     
003700* (R4) does not need a reference-modified MOVE.                           
003800*                                                                         
003900 01  BG-Rule-Cat-First-Char redefines BG-Rule-Cat.                        
004000     03  BG-Rule-Cat-C1      pic x(01).                                   
004100     03  filler              pic x(19).                                   
