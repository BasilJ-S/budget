000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definitions For Budget File                *                    
000400*      Header then Item records - type is by         *                    
000500*      position, first record read is the header.    *                    
000600*      Used by BUDGMGR                                *                   
000700*****************************************************                     
000800*  Header record = 49 bytes.  Item record = 69 bytes.                     
000900*                                                                         
001000* 10/09/87 DMF - Created for Personal Budget module.                      
001100* 16/10/87 DMF - Ticket BG-0009. ITEM-CATS widened to                     
001200*                60 (three 20-byte category codes) -                      
001300*                was 40, too narrow for 2-cat items.                      
001400* 09/11/98 SJT - Y2K sweep, BUD-START/END remain text                     
001500*                ccyy-mm-dd, nothing to expand.                           
001600* 02/06/03 SJT - Item table raised to 300 entries.                        
001700*                                                                         
001800 01  BG-Budget-Header.                                                    
001900     03  BUD-Name            pic x(20).                                   
002000     03  BUD-Start           pic x(10).                                   
002100     03  BUD-End             pic x(10).                                   
002200     03  BUD-Total           pic s9(7)v99.                                
002300*                                                                         
002400 01  BG-Budget-Item.                                                      
002500     03  Item-Cats           pic x(60).                                   
002600*                                                                         
002700* Broken-out view of Item-Cats - up to three                              
002800* comma-separated 20-byte shorthand tokens (B1).                          
002900*                                                                         
003000     03  BG-Item-Cats-Parts redefines Item-Cats.                          
003100         05  BG-Item-Cat-1   pic x(20).                                   
003200         05  BG-Item-Cat-2   pic x(20).                                   
003300         05  BG-Item-Cat-3   pic x(20).                                   
003400     03  Item-Amount         pic s9(7)v99.                                
003500*                                                                         
003600* In-memory item table, one entry per BUDGETIN item                       
003700* record read after the header (B4 - 1-based ordinal).                    
003800*                                                                         
003900 01  BG-Item-Table.                                                       
004000     03  BG-Item-Entry       occurs 1 to 300 times                        
004100                             depending on BG-Item-Count                   
004200                             indexed by BG-Item-Ix.                       
004300         05  BGI-Cats-Raw    pic x(60).                                   
004400         05  BGI-Cats-Resolved                                            
004500                             pic x(60).                                   
004600         05  BGI-Amount      pic s9(7)v99.                                
004700         05  BGI-Valid-Sw    pic x(01) value "Y".                         
004800             88  BGI-Invalid     value "N".                               
004900 01  BG-Item-Count           pic 9(04) comp value zero.                   
005000*                                                                         
005100 01  BG-Total-Budgeted       pic s9(9)v99 comp-3 value zero.              
005200 01  BG-Budget-Left          pic s9(9)v99 comp-3 value zero.              
