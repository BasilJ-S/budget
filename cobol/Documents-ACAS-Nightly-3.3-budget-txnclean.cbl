000100*****************************************************                     
000200*                                                    *                    
000300*        Personal Budget Ledger - Transaction        *                    
000400*          Ingest, Merge, Rule & Categorize           *                   
000500*                                                    *                    
000600*****************************************************                     
000700*                                                                         
000800 identification          division.                                        
000900*=======================================                                  
001000*                                                                         
001100 program-id.        txnclean.                                             
001200 author.            D. M. Fenwick, MBCS.                                  
001300*                   For Applewood Computers.                              
001400 installation.      Applewood Computers Ltd.                              
001500 date-written.      20/03/1987.                                           
001600 date-compiled.                                                           
001700 security.          Copyright (C) 1987, Applewood                         
001800*                   Computers Ltd.  All rights                            
001900*                   reserved.                                             
002000*                                                                         
002100*    Remarks.       Reads the Checking and Visa raw                       
002200*                   exports, merges and sorts them                        
002300*                   date descending, applies the                          
002400*                   user Rule set (filter then                            
002500*                   categorize) and writes the                            
002600*                   cleaned, categorized Transaction                      
002700*                   file plus an exception report of                      
002800*                   anything left uncategorized.                          
002900*                                                                         
003000*                   This is the batch descendant of                       
003100*                   the interactive rule-authoring                        
003200*                   tool - see BG-0004 below.  There                      
003300*                   is no keyboard interaction here,                      
003400*                   uncategorized items are reported                      
003500*                   not prompted for.                                     
003600*                                                                         
003700*    Called modules.     None.                                            
003800*    Files used.         CHECKING, VISA, RULES input.                     
003900*                        TRANSOUT, EXCEPTRPT output.                      
004000*    Error messages used.                                                 
004100*                        BG001 thru BG006.                                
004200*                                                                         
004300* Changes:                                                                
004400* 20/03/87 DMF -     Created.                                             
004500* 02/09/87 DMF -     Added Visa card layout handling,                     
004600*                    trailing extra column ignored.                       
004700* 14/07/88 DMF - .02 Overlap detection added per user                     
004800*                    request after August close had                       
004900*                    two rules fight over one item.                       
005000* 30/09/88 KHP - .03 Shorthand derivation routine                         
005100*                    lifted out of BUDGMGR so both                        
005200*                    programs use identical logic.                        
005300* 11/06/91 KHP - .04 BG-0004. Removed the old ACCEPT                      
005400*                    rule-authoring loop entirely -                       
005500*                    exceptions now go to EXCEPTRPT.                      
005600*                    Requested by J. Okafor, ticket                       
005700*                    BG-0004.                                             
005800* 09/11/98 SJT - .05 Y2K review.  All dates here are                      
005900*                    text ccyy-mm-dd already, no                          
006000*                    2-digit year fields, no change                       
006100*                    needed - logged for the audit.                       
006200* 21/04/03 SJT - .06 Txn table raised 2000 to 4000                        
006300*                    entries, two years now kept.                         
006400* 02/06/03 SJT -     Rule table raised to 500 entries                     
006500*                    to match wsbgrule.cob.                               
006600*                                                                         
006700*****************************************************                     
006800*                                                                         
006900 environment             division.                                        
007000*=======================================                                  
007100*                                                                         
007200 configuration section.                                                   
007300 special-names.                                                           
007400     c01 is top-of-form.                                                  
007500*                                                                         
007600 input-output            section.                                         
007700 file-control.                                                            
007800     select CHECKING-FILE   assign to "CHECKING"                          
007900                            organization line sequential                  
008000                            file status BG-Checking-Status.               
008100     select VISA-FILE       assign to "VISA"                              
008200                            organization line sequential                  
008300                            file status BG-Visa-Status.                   
008400     select RULES-FILE      assign to "RULES"                             
008500                            organization line sequential                  
008600                            file status BG-Rules-Status.                  
008700     select TRANSOUT-FILE   assign to "TRANSOUT"                          
008800                            organization line sequential                  
008900                            file status BG-Transout-Status.               
009000     select EXCEPTRPT-FILE  assign to "EXCEPTRPT"                         
009100                            organization line sequential                  
009200                            file status BG-Exceptrpt-Status.              
009300     select BG-SORT-FILE    assign to disk.                               
009400*                                                                         
009500 data                    division.                                        
009600*=======================================                                  
009700*                                                                         
009800 file section.                                                            
009900*                                                                         
010000 fd  CHECKING-FILE.                                                       
010100 01  BG-Checking-Rec         pic x(70).                                   
010200 01  BG-Checking-Rec-R redefines BG-Checking-Rec.                         
010300     03  BGCK-Date           pic x(10).                                   
010400     03  BGCK-Rest           pic x(60).                                   
010500*                                                                         
010600 fd  VISA-FILE.                                                           
010700 01  BG-Visa-Rec              pic x(70).                                  
010800*                                                                         
010900 fd  RULES-FILE.                                                          
011000 01  BG-Rules-Rec             pic x(51).                                  
011100*                                                                         
011200 fd  TRANSOUT-FILE.                                                       
011300 01  BG-Transout-Rec          pic x(96).                                  
011400*                                                                         
011500 fd  EXCEPTRPT-FILE.                                                      
011600 01  BG-Exceptrpt-Rec         pic x(132).                                 
011700*                                                                         
011800 sd  BG-SORT-FILE.                                                        
011900 01  BG-Sort-Record.                                                      
012000     03  SRT-Date            pic x(10).                                   
012100     03  SRT-Rest            pic x(86).                                   
012200 01  BG-Sort-Record-R redefines BG-Sort-Record.                           
012300     03  SRT-Whole           pic x(96).                                   
012400*                                                                         
012500 working-storage section.                                                 
012600*---------------------------------------                                  
012700 77  Prog-Name                pic x(17) value "txnclean (1.0.06)".        
012800*                                                                         
012900 copy "wsbgtxn.cob".                                                      
013000 copy "wsbgrule.cob".                                                     
013100 copy "wsbgcat.cob".                                                      
013200*                                                                         
013300 01  WS-Data.                                                             
013400     03  BG-Checking-Status  pic xx    value spaces.                      
013500     03  BG-Visa-Status      pic xx    value spaces.                      
013600     03  BG-Rules-Status     pic xx    value spaces.                      
013700     03  BG-Transout-Status  pic xx    value spaces.                      
013800     03  BG-Exceptrpt-Status pic xx    value spaces.                      
013900     03  WS-Eof-Sw           pic x     value "N".                         
014000         88  WS-Eof              value "Y".                               
014100     03  WS-Uncat-Count      pic 9(05) comp value zero.                   
014200     03  WS-Overlap-Sw       pic x     value "N".                         
014300         88  WS-Overlap-Found    value "Y".                               
014400     03  WS-Overlap-Count    pic 9(05) comp value zero.                   
014500     03  WS-Match-Len        pic 9(02) comp value zero.                   
014600     03  WS-Start-Pos        pic 9(02) comp value zero.                   
014700     03  WS-Found-Sw         pic x     value "N".                         
014800         88  WS-Found-It         value "Y".                               
014900     03  BG-Cat-Work         pic x(20).                                   
015000*                                                                         
015100* Rule-match work area - broken into single characters                    
015200* so the trailing-space trim (no intrinsic FUNCTIONs                      
015300* allowed here) can walk backwards a byte at a time.                      
015400*                                                                         
015500 01  WS-Rule-Match-Trimmed.                                               
015600     03  WS-Rule-Match-Chars pic x(01) occurs 30 times.                   
015700 01  WS-Rule-Match-Whole redefines WS-Rule-Match-Trimmed                  
015800                            pic x(30).                                    
015900*                                                                         
016000 01  WS-Display-Amount        pic s9(7)v99.                               
016100 01  WS-Print-Amount          pic ---9,999,999.99.                        
016200*                                                                         
016300 01  Error-Messages.                                                      
016400     03  BG001  pic x(38) value                                           
016500              "BG001 Checking file open failed - ".                       
016600     03  BG002  pic x(34) value "BG002 Visa file open failed - ".         
016700     03  BG003  pic x(35) value "BG003 Rules file open failed - ".        
016800     03  BG004  pic x(37) value                                           
016900              "BG004 Transout file open failed - ".                       
017000     03  BG005  pic x(38) value                                           
017100              "BG005 Exceptrpt file open failed - ".                      
017200     03  BG006  pic x(45) value                                           
017300              "BG006 Overlapping category rules detected -".              
017400*                                                                         
017500 01  Error-Code               pic 999.                                    
017600*                                                                         
017700 01  Upper-Case-Alpha          pic x(26) value                            
017800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
017900 01  Lower-Case-Alpha          pic x(26) value                            
018000              "abcdefghijklmnopqrstuvwxyz".                               
018100*                                                                         
018200 01  WS-Except-Line.                                                      
018300     03  WE-Date              pic x(10).                                  
018400     03  filler               pic x(02).                                  
018500     03  WE-Desc              pic x(40).                                  
018600     03  filler               pic x(02).                                  
018700     03  WE-Amount            pic ---9,999,999.99.                        
018800     03  filler               pic x(66).                                  
018900*                                                                         
019000 01  WS-Except-Trailer.                                                   
019100     03  filler               pic x(30) value                             
019200                    "Total uncategorized items - ".                       
019300     03  WE-Count-Ed          pic zzz,zz9.                                
019400     03  filler               pic x(93).                                  
019500*                                                                         
019600 01  WS-Shorthand-Line.                                                   
019700     03  filler               pic x(01) value spaces.                     
019800     03  WS-Sh1               pic x(20).                                  
019900     03  filler               pic x(03) value " : ".                      
020000     03  WS-Cat1              pic x(20).                                  
020100     03  filler               pic x(03) value spaces.                     
020200     03  WS-Sh2               pic x(20).                                  
020300     03  filler               pic x(03) value " : ".                      
020400     03  WS-Cat2              pic x(20).                                  
020500     03  filler               pic x(03) value spaces.                     
020600     03  WS-Sh3               pic x(20).                                  
020700     03  filler               pic x(03) value " : ".                      
020800     03  WS-Cat3              pic x(20).                                  
020900*                                                                         
021000 procedure  division.                                                     
021100*=======================================                                  
021200*                                                                         
021300 aa000-Main               section.                                        
021400*****************************************                                 
021500*                                                                         
021600     perform  bg010-Open-Files.                                           
021700     perform  bg020-Load-Checking  thru bg020-Exit.                       
021800     perform  bg030-Load-Visa      thru bg030-Exit.                       
021900     perform  bg040-Sort-Transactions.                                    
022000     perform  bg050-Load-Rules     thru bg050-Exit.                       
022100     perform  bg070-Derive-Shorthands thru bg070-Exit.                    
022200     perform  bg060-Apply-Rules-To-Table.                                 
022300     perform  bg090-Write-Transactions.                                   
022400     perform  bg080-Write-Exception-Report.                               
022500     perform  bg095-Print-Shorthand-Table.                                
022600     close    CHECKING-FILE                                               
022700              VISA-FILE                                                   
022800              RULES-FILE                                                  
022900              TRANSOUT-FILE                                               
023000              EXCEPTRPT-FILE.                                             
023100     display  Prog-Name " completed normally".                            
023200     stop     run.                                                        
023300*                                                                         
023400 aa000-Exit.                                                              
023500     exit.                                                                
023600*                                                                         
023700*****************************************************                     
023800* bg010 - open all files, abort the run on any that                       
023900*         will not open - a missing input export is                       
024000*         fatal, we cannot guess what it should hold.                     
024100*****************************************************                     
024200 bg010-Open-Files            section.                                     
024300*                                                                         
024400     open     input  CHECKING-FILE.                                       
024500     if       BG-Checking-Status not = "00"                               
024600              display  BG001  BG-Checking-Status                          
024700              stop     run.                                               
024800     open     input  VISA-FILE.                                           
024900     if       BG-Visa-Status not = "00"                                   
025000              display  BG002  BG-Visa-Status                              
025100              stop     run.                                               
025200     open     input  RULES-FILE.                                          
025300     if       BG-Rules-Status not = "00"                                  
025400              display  BG003  BG-Rules-Status                             
025500              stop     run.                                               
025600     open     output TRANSOUT-FILE.                                       
025700     if       BG-Transout-Status not = "00"                               
025800              display  BG004  BG-Transout-Status                          
025900              stop     run.                                               
026000     open     output EXCEPTRPT-FILE.                                      
026100     if       BG-Exceptrpt-Status not = "00"                              
026200              display  BG005  BG-Exceptrpt-Status                         
026300              stop     run.                                               
026400*                                                                         
026500 bg010-Exit.                                                              
026600     exit.                                                                
026700*                                                                         
026800*****************************************************                     
026900* bg020 - read the checking export, normalize each                        
027000*         record with type "debit " into the table.                       
027100*****************************************************                     
027200 bg020-Load-Checking          section.                                    
027300*                                                                         
027400 bg020-Read.                                                              
027500     read     CHECKING-FILE   into  BG-Raw-Txn-Record                     
027600              at end                                                      
027700              go to bg020-Exit.                                           
027800     add      1 to BG-Txn-Count.                                          
027900     move     BG-Raw-Date         to BGT-Date  (BG-Txn-Count).            
028000     move     BG-Raw-Desc         to BGT-Desc  (BG-Txn-Count).            
028100     move     BG-Raw-Out          to BGT-Out   (BG-Txn-Count).            
028200     move     BG-Raw-In           to BGT-In    (BG-Txn-Count).            
028300     move     "debit "            to BGT-Type  (BG-Txn-Count).            
028400     move     spaces              to BGT-Cat   (BG-Txn-Count).            
028500     move     zero                to BGT-Match-Cnt (BG-Txn-Count).        
028600     move     "Y"                 to BGT-Live  (BG-Txn-Count).            
028700     go       to bg020-Read.                                              
028800*                                                                         
028900 bg020-Exit.                                                              
029000     exit.                                                                
029100*                                                                         
029200*****************************************************                     
029300* bg030 - read the Visa card export, normalize each                       
029400*         record with type "credit" into the table.                       
029500*         The card export carries one extra trailing                      
029600*         column past In/Out which we never look at -                     
029700*         reading only the first 70 bytes drops it.                       
029800*****************************************************                     
029900 bg030-Load-Visa               section.                                   
030000*                                                                         
030100 bg030-Read.                                                              
030200     read     VISA-FILE       into  BG-Raw-Card-Record                    
030300              at end                                                      
030400              go to bg030-Exit.                                           
030500     add      1 to BG-Txn-Count.                                          
030600     move     BG-Card-Date        to BGT-Date  (BG-Txn-Count).            
030700     move     BG-Card-Desc        to BGT-Desc  (BG-Txn-Count).            
030800     move     BG-Card-Out         to BGT-Out   (BG-Txn-Count).            
030900     move     BG-Card-In          to BGT-In    (BG-Txn-Count).            
031000     move     "credit"            to BGT-Type  (BG-Txn-Count).            
031100     move     spaces              to BGT-Cat   (BG-Txn-Count).            
031200     move     zero                to BGT-Match-Cnt (BG-Txn-Count).        
031300     move     "Y"                 to BGT-Live  (BG-Txn-Count).            
031400     go       to bg030-Read.                                              
031500*                                                                         
031600 bg030-Exit.                                                              
031700     exit.                                                                
031800*                                                                         
031900*****************************************************                     
032000* bg040 - sort the merged table date descending using                     
032100*         a work file, then load the sorted order                         
032200*         straight back into the same table.                              
032300*****************************************************                     
032400 bg040-Sort-Transactions       section.                                   
032500*                                                                         
032600     sort     BG-SORT-FILE                                                
032700              on descending key SRT-Date                                  
032800              input procedure  bg041-Sort-Input                           
032900              output procedure bg042-Sort-Output.                         
033000*                                                                         
033100 bg040-Exit.                                                              
033200     exit.                                                                
033300*                                                                         
033400 bg041-Sort-Input             section.                                    
033500*                                                                         
033600     perform  bg041a-Release-One thru bg041a-Exit                         
033700              varying BG-Txn-Ix from 1 by 1                               
033800              until BG-Txn-Ix > BG-Txn-Count.                             
033900*                                                                         
034000 bg041-Exit.                                                              
034100     exit.                                                                
034200*                                                                         
034300 bg041a-Release-One            section.                                   
034400*                                                                         
034500     move     BGT-Date (BG-Txn-Ix) to SRT-Date.                           
034600     move     BGT-Desc (BG-Txn-Ix) to SRT-Rest (1:40).                    
034700     move     BGT-Out  (BG-Txn-Ix) to SRT-Rest (41:9).                    
034800     move     BGT-In   (BG-Txn-Ix) to SRT-Rest (50:9).                    
034900     move     BGT-Type (BG-Txn-Ix) to SRT-Rest (59:6).                    
035000     move     BGT-Cat  (BG-Txn-Ix) to SRT-Rest (65:20).                   
035100     release  BG-Sort-Record.                                             
035200*                                                                         
035300 bg041a-Exit.                                                             
035400     exit.                                                                
035500*                                                                         
035600 bg042-Sort-Output            section.                                    
035700*                                                                         
035800     move     zero  to BG-Txn-Ix.                                         
035900 bg042-Return.                                                            
036000     return   BG-SORT-FILE                                                
036100              at end                                                      
036200              go to bg042-Exit.                                           
036300     add      1 to BG-Txn-Ix.                                             
036400     move     SRT-Date         to BGT-Date (BG-Txn-Ix).                   
036500     move     SRT-Rest (1:40)  to BGT-Desc (BG-Txn-Ix).                   
036600     move     SRT-Rest (41:9)  to BGT-Out  (BG-Txn-Ix).                   
036700     move     SRT-Rest (50:9)  to BGT-In   (BG-Txn-Ix).                   
036800     move     SRT-Rest (59:6)  to BGT-Type (BG-Txn-Ix).                   
036900     move     SRT-Rest (65:20) to BGT-Cat  (BG-Txn-Ix).                   
037000     move     zero             to BGT-Match-Cnt (BG-Txn-Ix).              
037100     move     "Y"              to BGT-Live (BG-Txn-Ix).                   
037200     go       to bg042-Return.                                            
037300*                                                                         
037400 bg042-Exit.                                                              
037500     exit.                                                                
037600*                                                                         
037700*****************************************************                     
037800* bg050 - load the rule set, file order preserved -                       
037900*         R2 requires the earliest matching rule in                       
038000*         file order to win any category overlap.                         
038100*****************************************************                     
038200 bg050-Load-Rules              section.                                   
038300*                                                                         
038400 bg050-Read.                                                              
038500     read     RULES-FILE      into  BG-Rule-Record                        
038600              at end                                                      
038700              go to bg050-Exit.                                           
038800     add      1 to BG-Rule-Count.                                         
038900     move     BG-Rule-Match       to BGR-Match (BG-Rule-Count).           
039000     move     BG-Rule-Keep        to BGR-Keep  (BG-Rule-Count).           
039100     move     BG-Rule-Cat         to BGR-Cat   (BG-Rule-Count).           
039200     go       to bg050-Read.                                              
039300*                                                                         
039400 bg050-Exit.                                                              
039500     exit.                                                                
039600*                                                                         
039700*****************************************************                     
039800* bg060 - drive the rule pass over every table entry -                    
039900*         R1 filter, then R2 categorize with overlap                      
040000*         detection.                                                      
040100*****************************************************                     
040200 bg060-Apply-Rules-To-Table   section.                                    
040300*                                                                         
040400     perform  bg061-Apply-One-Rule thru bg061-Exit                        
040500              varying BG-Txn-Ix from 1 by 1                               
040600              until BG-Txn-Ix > BG-Txn-Count                              
040700              after BG-Rule-Ix from 1 by 1                                
040800              until BG-Rule-Ix > BG-Rule-Count.                           
040900*                                                                         
041000 bg060-Exit.                                                              
041100     exit.                                                                
041200*                                                                         
041300*****************************************************                     
041400* bg061 - one rule tested against one table entry.                        
041500*         R1 - keep=N rule matching drops the entry.                      
041600*         R2 - keep=Y rule with a category assigns it                     
041700*         on the first match only; a second match on                      
041800*         a live entry is an overlap (R2, BG006).                         
041900*****************************************************                     
042000 bg061-Apply-One-Rule          section.                                   
042100*                                                                         
042200     if       BGT-Dropped (BG-Txn-Ix)                                     
042300              go to bg061-Exit.                                           
042400     move     BGR-Match (BG-Rule-Ix) to WS-Rule-Match-Whole.              
042500     perform  bg065-Trim-Match-Len  thru bg065-Exit.                      
042600     if       WS-Match-Len = zero                                         
042700              go to bg061-Exit.                                           
042800     perform  bg066-Search-Desc     thru bg066-Exit.                      
042900     if       not WS-Found-It                                             
043000              go to bg061-Exit.                                           
043100     if       BG-Rule-Is-Drop (BG-Rule-Ix)                                
043200              move "N" to BGT-Live (BG-Txn-Ix)                            
043300              go to bg061-Exit.                                           
043400     if       BGR-Cat (BG-Rule-Ix) = spaces                               
043500              go to bg061-Exit.                                           
043600     add      1 to BGT-Match-Cnt (BG-Txn-Ix).                             
043700     if       BGT-Match-Cnt (BG-Txn-Ix) = 1                               
043800              move BGR-Cat (BG-Rule-Ix) to BGT-Cat (BG-Txn-Ix)            
043900     else                                                                 
044000              set  WS-Overlap-Found to true                               
044100              add  1 to WS-Overlap-Count.                                 
044200*                                                                         
044300 bg061-Exit.                                                              
044400     exit.                                                                
044500*                                                                         
044600*****************************************************                     
044700* bg065 - trim trailing spaces off the rule-match                         
044800*         text, walking backward one byte at a time -                     
044900*         no intrinsic FUNCTIONs used.                                    
045000*****************************************************                     
045100 bg065-Trim-Match-Len          section.                                   
045200*                                                                         
045300     move     30 to WS-Match-Len.                                         
045400 bg065-Loop.                                                              
045500     if       WS-Match-Len = zero                                         
045600              go to bg065-Exit.                                           
045700     if       WS-Rule-Match-Chars (WS-Match-Len) not = space              
045800              go to bg065-Exit.                                           
045900     subtract 1 from WS-Match-Len.                                        
046000     go       to bg065-Loop.                                              
046100*                                                                         
046200 bg065-Exit.                                                              
046300     exit.                                                                
046400*                                                                         
046500*****************************************************                     
046600* bg066 - literal, case-sensitive substring search of                     
046700*         the trimmed rule-match text within the 40                       
046800*         byte description of the current table entry.                    
046900*****************************************************                     
047000 bg066-Search-Desc             section.                                   
047100*                                                                         
047200     move     "N" to WS-Found-Sw.                                         
047300     move     1   to WS-Start-Pos.                                        
047400 bg066-Loop.                                                              
047500     if       WS-Start-Pos > (41 - WS-Match-Len)                          
047600              go to bg066-Exit.                                           
047700     if       BGT-Desc (BG-Txn-Ix) (WS-Start-Pos:WS-Match-Len)            
047800                  = WS-Rule-Match-Whole (1:WS-Match-Len)                  
047900              set  WS-Found-It to true                                    
048000              go to bg066-Exit.                                           
048100     add      1 to WS-Start-Pos.                                          
048200     go       to bg066-Loop.                                              
048300*                                                                         
048400 bg066-Exit.                                                              
048500     exit.                                                                
048600*                                                                         
048700*****************************************************                     
048800* bg070 - R4, distinct nonblank categories ascending,                     
048900*         shortest unique lower-cased prefix wins.                        
049000*****************************************************                     
049100 bg070-Derive-Shorthands       section.                                   
049200*                                                                         
049300     perform  bg071-Collect-Distinct thru bg071-Exit.                     
049400     perform  bg072-Sort-Distinct    thru bg072-Exit.                     
049500     perform  bg073-Assign-Shorthand thru bg073-Exit                      
049600              varying BG-Cat-Ix from 1 by 1                               
049700              until BG-Cat-Ix > BG-Cat-Count.                             
049800*                                                                         
049900 bg070-Exit.                                                              
050000     exit.                                                                
050100*                                                                         
050200 bg071-Collect-Distinct         section.                                  
050300*                                                                         
050400     move     zero to BG-Cat-Count.                                       
050500     perform  bg071b-Add-If-New thru bg071b-Exit                          
050600              varying BG-Rule-Ix from 1 by 1                              
050700              until BG-Rule-Ix > BG-Rule-Count.                           
050800*                                                                         
050900 bg071-Exit.                                                              
051000     exit.                                                                
051100*                                                                         
051200 bg071b-Add-If-New              section.                                  
051300*                                                                         
051400     if       BGR-Cat (BG-Rule-Ix) = spaces                               
051500              go to bg071b-Exit.                                          
051600     move     "N" to WS-Found-Sw.                                         
051700     perform  bg071c-Check-One-Cat thru bg071c-Exit                       
051800              varying BG-Cat2-Ix from 1 by 1                              
051900              until BG-Cat2-Ix > BG-Cat-Count.                            
052000     if       WS-Found-It                                                 
052100              go to bg071b-Exit.                                          
052200     add      1 to BG-Cat-Count.                                          
052300     move     BGR-Cat (BG-Rule-Ix) to BGC-Cat-Name (BG-Cat-Count).        
052400     move     spaces          to BGC-Shorthand (BG-Cat-Count).            
052500*                                                                         
052600 bg071b-Exit.                                                             
052700     exit.                                                                
052800*                                                                         
052900 bg071c-Check-One-Cat           section.                                  
053000*                                                                         
053100     if       BGC-Cat-Name (BG-Cat2-Ix) = BGR-Cat (BG-Rule-Ix)            
053200              set  WS-Found-It to true.                                   
053300*                                                                         
053400 bg071c-Exit.                                                             
053500     exit.                                                                
053600*                                                                         
053700*****************************************************                     
053800* bg072 - simple exchange sort, ascending byte order,                     
053900*         table is small (a personal category list).                      
054000*****************************************************                     
054100 bg072-Sort-Distinct            section.                                  
054200*                                                                         
054300     if       BG-Cat-Count < 2                                            
054400              go to bg072-Exit.                                           
054500     perform  bg072a-Compare-Swap thru bg072a-Exit                        
054600              varying BG-Cat-Ix from 1 by 1                               
054700              until BG-Cat-Ix > BG-Cat-Count - 1                          
054800              after BG-Cat2-Ix from 1 by 1                                
054900              until BG-Cat2-Ix > BG-Cat-Count.                            
055000*                                                                         
055100 bg072-Exit.                                                              
055200     exit.                                                                
055300*                                                                         
055400 bg072a-Compare-Swap            section.                                  
055500*                                                                         
055600     if       BG-Cat2-Ix not > BG-Cat-Ix                                  
055700              go to bg072a-Exit.                                          
055800     if       BGC-Cat-Name (BG-Cat2-Ix) < BGC-Cat-Name (BG-Cat-Ix)        
055900              move BGC-Cat-Name (BG-Cat-Ix) to BG-Cat-Work                
056000              move BGC-Cat-Name (BG-Cat2-Ix)                              
056100                to BGC-Cat-Name (BG-Cat-Ix)                               
056200              move BG-Cat-Work to BGC-Cat-Name (BG-Cat2-Ix).              
056300*                                                                         
056400 bg072a-Exit.                                                             
056500     exit.                                                                
056600*                                                                         
056700*****************************************************                     
056800* bg073 - grow a candidate prefix one char at a time                      
056900*         until it is not already in use as a shorthand                   
057000*         for an earlier category (R4).                                   
057100*****************************************************                     
057200 bg073-Assign-Shorthand         section.                                  
057300*                                                                         
057400     move     1 to BG-Cat-Cand-Len.                                       
057500 bg073-Try.                                                               
057600     if       BG-Cat-Cand-Len > 20                                        
057700              display "BG006 Shorthand exhausted for "                    
057800                       BGC-Cat-Name (BG-Cat-Ix)                           
057900              stop    run.                                                
058000     move     spaces to BG-Cat-Candidate.                                 
058100     move     BGC-Cat-Name (BG-Cat-Ix) (1:BG-Cat-Cand-Len)                
058200              to BG-Cat-Candidate (1:BG-Cat-Cand-Len).                    
058300     inspect  BG-Cat-Candidate (1:BG-Cat-Cand-Len)                        
058400              converting Upper-Case-Alpha to Lower-Case-Alpha.            
058500     move     "N" to WS-Found-Sw.                                         
058600     perform  bg073a-Check-One-Shorthand thru bg073a-Exit                 
058700              varying BG-Cat2-Ix from 1 by 1                              
058800              until BG-Cat2-Ix > BG-Cat-Count.                            
058900     if       WS-Found-It                                                 
059000              add 1 to BG-Cat-Cand-Len                                    
059100              go to bg073-Try.                                            
059200     move     BG-Cat-Candidate to BGC-Shorthand (BG-Cat-Ix).              
059300*                                                                         
059400 bg073-Exit.                                                              
059500     exit.                                                                
059600*                                                                         
059700 bg073a-Check-One-Shorthand      section.                                 
059800*                                                                         
059900     if       BG-Cat2-Ix < BG-Cat-Ix                                      
060000              if     BGC-Shorthand (BG-Cat2-Ix) = BG-Cat-Candidate        
060100                     set WS-Found-It to true.                             
060200*                                                                         
060300 bg073a-Exit.                                                             
060400     exit.                                                                
060500*                                                                         
060600*****************************************************                     
060700* bg080 - exception report, one line per uncategorized                    
060800*         survivor (R5), signed display amount (R3),                      
060900*         trailer count, overlap error line if flagged.                   
061000*****************************************************                     
061100 bg080-Write-Exception-Report  section.                                   
061200*                                                                         
061300     move     zero to WS-Uncat-Count.                                     
061400     perform  bg080a-Test-One-Txn thru bg080a-Exit                        
061500              varying BG-Txn-Ix from 1 by 1                               
061600              until BG-Txn-Ix > BG-Txn-Count.                             
061700     move     spaces         to WS-Except-Trailer.                        
061800     move     "Total uncategorized items - " to                           
061900              WS-Except-Trailer (1:29).                                   
062000     move     WS-Uncat-Count to WE-Count-Ed.                              
062100     write    BG-Exceptrpt-Rec from WS-Except-Trailer.                    
062200     if       WS-Overlap-Found                                            
062300              write BG-Exceptrpt-Rec from BG006.                          
062400*                                                                         
062500 bg080-Exit.                                                              
062600     exit.                                                                
062700*                                                                         
062800 bg080a-Test-One-Txn            section.                                  
062900*                                                                         
063000     if       not BGT-Dropped (BG-Txn-Ix)                                 
063100              and BGT-Cat (BG-Txn-Ix) = spaces                            
063200              add  1 to WS-Uncat-Count                                    
063300              perform bg081-Write-One-Except thru bg081-Exit.             
063400*                                                                         
063500 bg080a-Exit.                                                             
063600     exit.                                                                
063700*                                                                         
063800 bg081-Write-One-Except         section.                                  
063900*                                                                         
064000     perform  bg100-Calc-Display-Amount thru bg100-Exit.                  
064100     move     spaces               to WS-Except-Line.                     
064200     move     BGT-Date (BG-Txn-Ix) to WE-Date.                            
064300     move     BGT-Desc (BG-Txn-Ix) to WE-Desc.                            
064400     move     WS-Display-Amount   to WS-Print-Amount.                     
064500     move     WS-Print-Amount     to WE-Amount.                           
064600     write    BG-Exceptrpt-Rec from WS-Except-Line.                       
064700*                                                                         
064800 bg081-Exit.                                                              
064900     exit.                                                                
065000*                                                                         
065100*****************************************************                     
065200* bg100 - R3, signed display amount for a table entry.                    
065300*****************************************************                     
065400 bg100-Calc-Display-Amount      section.                                  
065500*                                                                         
065600     if       BGT-Out (BG-Txn-Ix) not = zero                              
065700              move BGT-Out (BG-Txn-Ix) to WS-Display-Amount               
065800     else                                                                 
065900              compute WS-Display-Amount =                                 
066000                      zero - BGT-In (BG-Txn-Ix).                          
066100*                                                                         
066200 bg100-Exit.                                                              
066300     exit.                                                                
066400*                                                                         
066500*****************************************************                     
066600* bg090 - write every surviving entry (dropped rows                       
066700*         excluded) to TRANSOUT in sorted order.                          
066800*****************************************************                     
066900 bg090-Write-Transactions       section.                                  
067000*                                                                         
067100     perform  bg090a-Write-One-Txn thru bg090a-Exit                       
067200              varying BG-Txn-Ix from 1 by 1                               
067300              until BG-Txn-Ix > BG-Txn-Count.                             
067400*                                                                         
067500 bg090-Exit.                                                              
067600     exit.                                                                
067700*                                                                         
067800 bg090a-Write-One-Txn           section.                                  
067900*                                                                         
068000     if       BGT-Dropped (BG-Txn-Ix)                                     
068100              go to bg090a-Exit.                                          
068200     move     BGT-Date (BG-Txn-Ix) to BG-Txn-Date.                        
068300     move     BGT-Desc (BG-Txn-Ix) to BG-Txn-Desc.                        
068400     move     BGT-Out  (BG-Txn-Ix) to BG-Txn-Out.                         
068500     move     BGT-In   (BG-Txn-Ix) to BG-Txn-In.                          
068600     move     BGT-Type (BG-Txn-Ix) to BG-Txn-Type.                        
068700     move     BGT-Cat  (BG-Txn-Ix) to BG-Txn-Cat.                         
068800     move     BG-Txn-Record to BG-Transout-Rec.                           
068900     write    BG-Transout-Rec.                                            
069000*                                                                         
069100 bg090a-Exit.                                                             
069200     exit.                                                                
069300*                                                                         
069400*****************************************************                     
069500* bg095 - print the derived shorthand table, three                        
069600*         "shorthand : category" pairs per line.                          
069700*****************************************************                     
069800 bg095-Print-Shorthand-Table    section.                                  
069900*                                                                         
070000     move     zero to BG-Cat-Ix.                                          
070100 bg095-Loop.                                                              
070200     if       BG-Cat-Ix >= BG-Cat-Count                                   
070300              go to bg095-Exit.                                           
070400     move     spaces to WS-Shorthand-Line.                                
070500     add      1 to BG-Cat-Ix.                                             
070600     move     BGC-Shorthand (BG-Cat-Ix) to WS-Sh1.                        
070700     move     BGC-Cat-Name  (BG-Cat-Ix) to WS-Cat1.                       
070800     if       BG-Cat-Ix < BG-Cat-Count                                    
070900              add  1 to BG-Cat-Ix                                         
071000              move BGC-Shorthand (BG-Cat-Ix) to WS-Sh2                    
071100              move BGC-Cat-Name  (BG-Cat-Ix) to WS-Cat2.                  
071200     if       BG-Cat-Ix < BG-Cat-Count                                    
071300              add  1 to BG-Cat-Ix                                         
071400              move BGC-Shorthand (BG-Cat-Ix) to WS-Sh3                    
071500              move BGC-Cat-Name  (BG-Cat-Ix) to WS-Cat3.                  
071600     write    BG-Exceptrpt-Rec from WS-Shorthand-Line.                    
071700     go       to bg095-Loop.                                              
071800*                                                                         
071900 bg095-Exit.                                                              
072000     exit.                                                                
