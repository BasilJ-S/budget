000100*****************************************************                     
000200*                                                    *                    
000300*  Working Storage For The Category / Shorthand      *                    
000400*      Table (R4) - No file of its own.              *                    
000500*      Used by TXNCLEAN, BUDGMGR                      *                   
000600*****************************************************                     
000700*  Shorthand is the shortest lower-cased unique                           
000800*  prefix of each distinct category name, categories                      
000900*  taken in ascending byte order (R4).                                    
001000*                                                                         
001100* 21/03/87 DMF - Created for Personal Budget module.                      
001200* 04/10/87 DMF - Ticket BG-0011. Widened shorthand to                     
001300*                20 chars - full name can be its own                      
001400*                shorthand if nothing shorter is free.                    
001500* 12/11/98 SJT - Y2K sweep, nothing date related here.                    
001600*                                                                         
001700 01  BG-Cat-Table.                                                        
001800     03  BG-Cat-Entry        occurs 1 to 200 times                        
001900                             depending on BG-Cat-Count                    
002000                             indexed by BG-Cat-Ix.                        
002100         05  BGC-Cat-Name    pic x(20).                                   
002200         05  BGC-Shorthand   pic x(20).                                   
002300         05  BGC-Short-Len   pic 9(02) comp.                              
002400 01  BG-Cat-Count            pic 9(04) comp value zero.                   
002500*                                                                         
002600* Alternate view used while growing a candidate                           
002700* shorthand prefix one character at a time (R4) -                         
002800* lets us compare BGC-Shorthand as a fixed-length                         
002900* key without repeated reference modification.                            
003000*                                                                         
003100 01  BG-Cat-Candidate        pic x(20).                                   
003200 01  BG-Cat-Candidate-Bytes redefines BG-Cat-Candidate.                   
003300     03  BG-Cat-Byte         pic x(01) occurs 20 times.                   
003400 01  BG-Cat-Cand-Len         pic 9(02) comp.                              
003500 01  BG-Cat-Found-Sw         pic x(01) value "N".                         
003600     88  BG-Cat-Found            value "Y".                               
