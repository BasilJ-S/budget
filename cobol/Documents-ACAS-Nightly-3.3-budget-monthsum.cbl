000100*****************************************************                     
000200*                                                    *                    
000300*        Personal Budget Ledger - Monthly             *                   
000400*              Category Summary Report                *                   
000500*                                                    *                    
000600*****************************************************                     
000700*                                                                         
000800 identification          division.                                        
000900*=======================================                                  
001000*                                                                         
001100 program-id.        monthsum.                                             
001200 author.            D. M. Fenwick, MBCS.                                  
001300*                   For Applewood Computers.                              
001400 installation.      Applewood Computers Ltd.                              
001500 date-written.      22/11/1987.                                           
001600 date-compiled.                                                           
001700 security.          Copyright (C) 1987, Applewood                         
001800*                   Computers Ltd.  All rights                            
001900*                   reserved.                                             
002000*                                                                         
002100*    Remarks.       Reads the categorized Transaction                     
002200*                   file TXNCLEAN produced and prints                     
002300*                   a month-by-month, category-by-                        
002400*                   category summary of money in and                      
002500*                   money out, with a grand total.                        
002600*                                                                         
002700*    Called modules.     None.                                            
002800*    Files used.         TRANSOUT input.  SUMRPT output.                  
002900*    Error messages used.                                                 
003000*                        BG201, BG202.                                    
003100*                                                                         
003200* Changes:                                                                
003300* 22/11/87 DMF -     Created.                                             
003400* 30/11/87 DMF - .02 Ticket BG-0013. Category totals now                  
003500*                    kept per month, not just one running                 
003600*                    set - two Decembers in one file were                 
003700*                    being added together.                                
003800* 14/02/92 KHP - .03 Blank lines in TRANSOUT (found once                  
003900*                    after a bad disk copy) are now                       
004000*                    skipped instead of abending the run.                 
004100* 09/11/98 SJT - .04 Y2K review, SUM-MONTH stays text                     
004200*                    ccyy-mm, nothing to expand here.                     
004300* 21/04/03 SJT -     Month table raised to 120 entries                    
004400*                    to match wsbgsum.cob.                                
004500*                                                                         
004600*****************************************************                     
004700*                                                                         
004800 environment             division.                                        
004900*=======================================                                  
005000*                                                                         
005100 configuration section.                                                   
005200 special-names.                                                           
005300     c01 is top-of-form                                                   
005400     UPSI-0 on status is Trace-Switch-On                                  
005500            off status is Trace-Switch-Off.                               
005600*                                                                         
005700 input-output            section.                                         
005800 file-control.                                                            
005900     select TRANSOUT-FILE   assign to "TRANSOUT"                          
006000                            organization line sequential                  
006100                            file status BG-Transout-Status.               
006200     select SUMRPT-FILE     assign to "SUMRPT"                            
006300                            organization line sequential                  
006400                            file status BG-Sumrpt-Status.                 
006500*                                                                         
006600 data                    division.                                        
006700*=======================================                                  
006800*                                                                         
006900 file section.                                                            
007000*                                                                         
007100 fd  TRANSOUT-FILE.                                                       
007200 01  BG-Transout-Rec          pic x(96).                                  
007300*                                                                         
007400* Alternate view used only to test for a genuine record                   
007500* before the full move into BG-Txn-Record - a stray blank                 
007600* line in TRANSOUT carries spaces here too (KHP, 14/02/92).               
007700*                                                                         
007800 01  BG-Transout-Type-View redefines BG-Transout-Rec.                     
007900     03  filler               pic x(68).                                  
008000     03  BGTV-Type            pic x(06).                                  
008100     03  filler               pic x(22).                                  
008200*                                                                         
008300 fd  SUMRPT-FILE.                                                         
008400 01  BG-Sumrpt-Rec            pic x(132).                                 
008500*                                                                         
008600* Alternate view of the report buffer used only for the                   
008700* final grand-total line - its label is wider than the                    
008800* 7 byte SUM-MONTH column so it cannot share BG-Print-                    
008900* Line's layout from wsbgsum.cob.                                         
009000*                                                                         
009100 01  BG-Sumrpt-Rec-R redefines BG-Sumrpt-Rec.                             
009200     03  GT-Label             pic x(20).                                  
009300     03  filler               pic x(02).                                  
009400     03  GT-In                pic z,zzz,zz9.99-.                          
009500     03  filler               pic x(03).                                  
009600     03  GT-Out               pic z,zzz,zz9.99-.                          
009700     03  filler               pic x(81).                                  
009800*                                                                         
009900 working-storage section.                                                 
010000*---------------------------------------                                  
010100 77  Prog-Name                pic x(17) value "monthsum (1.0.04)".        
010200*                                                                         
010300 copy "wsbgtxn.cob".                                                      
010400 copy "wsbgsum.cob".                                                      
010500*                                                                         
010600 01  WS-Data.                                                             
010700     03  BG-Transout-Status  pic xx    value spaces.                      
010800     03  BG-Sumrpt-Status    pic xx    value spaces.                      
010900     03  WS-Found-Sw         pic x     value "N".                         
011000         88  WS-Found-It         value "Y".                               
011100     03  WS-Matched-Ix       pic 9(04) comp value zero.                   
011200     03  WS-Month-Found-Ix   pic 9(04) comp value zero.                   
011300     03  WS-Cat-Found-Ix     pic 9(04) comp value zero.                   
011400*                                                                         
011500* Two small parallel index arrays hold sort order without                 
011600* moving the (heavy, nested) month/category table entries                 
011700* themselves - only the array of subscripts is exchanged.                 
011800*                                                                         
011900 01  WS-Month-Order-Table.                                                
012000     03  WS-Month-Order-Entry pic 9(04) comp occurs 120 times             
012100                              indexed by WS-MO-Ix WS-MO2-Ix.              
012200 01  WS-Cat-Order-Table.                                                  
012300     03  WS-Cat-Order-Entry  pic 9(04) comp occurs 200 times              
012400                             indexed by WS-CO-Ix WS-CO2-Ix.               
012500 01  WS-Swap-Ix               pic 9(04) comp value zero.                  
012600*                                                                         
012700* Byte view of the swap cell - dumped only when the shop's                
012800* UPSI-0 trace switch is thrown on the run command, to                    
012900* help diagnose a bad sort without a special debug build.                 
013000*                                                                         
013100 01  WS-Swap-Bytes redefines WS-Swap-Ix.                                  
013200     03  WS-Swap-Byte         pic x(01) occurs 2 times.                   
013300*                                                                         
013400 01  Error-Messages.                                                      
013500     03  BG201  pic x(37) value                                           
013600              "BG201 Transout file open failed - ".                       
013700     03  BG202  pic x(34) value                                           
013800              "BG202 Sumrpt file open failed - ".                         
013900*                                                                         
014000 procedure  division.                                                     
014100*=======================================                                  
014200*                                                                         
014300 aa000-Main               section.                                        
014400*****************************************                                 
014500*                                                                         
014600     perform  mm010-Open-Files.                                           
014700     perform  mm020-Read-Transactions thru mm020-Exit.                    
014800     perform  mm040-Build-Month-Order thru mm040-Exit.                    
014900     perform  mm060-Print-Report.                                         
015000     close    TRANSOUT-FILE                                               
015100              SUMRPT-FILE.                                                
015200     display  Prog-Name " completed normally".                            
015300     stop     run.                                                        
015400*                                                                         
015500 aa000-Exit.                                                              
015600     exit.                                                                
015700*                                                                         
015800*****************************************************                     
015900* mm010 - open the two files, abort if either fails.                      
016000*****************************************************                     
016100 mm010-Open-Files            section.                                     
016200*                                                                         
016300     open     input  TRANSOUT-FILE.                                       
016400     if       BG-Transout-Status not = "00"                               
016500              display  BG201  BG-Transout-Status                          
016600              stop     run.                                               
016700     open     output SUMRPT-FILE.                                         
016800     if       BG-Sumrpt-Status not = "00"                                 
016900              display  BG202  BG-Sumrpt-Status                            
017000              stop     run.                                               
017100*                                                                         
017200 mm010-Exit.                                                              
017300     exit.                                                                
017400*                                                                         
017500*****************************************************                     
017600* mm020 - read every transaction, post it to the month                    
017700*         and month/category accumulators (M2, M3).  A                    
017800*         wholly blank line is skipped, not posted.                       
017900*****************************************************                     
018000 mm020-Read-Transactions       section.                                   
018100*                                                                         
018200 mm020-Read.                                                              
018300     read     TRANSOUT-FILE                                               
018400              at end                                                      
018500              go to mm020-Exit.                                           
018600     if       BGTV-Type = spaces                                          
018700              go to mm020-Read.                                           
018800     move     BG-Transout-Rec to BG-Txn-Record.                           
018900     perform  mm030-Post-Totals thru mm030-Exit.                          
019000     go       to mm020-Read.                                              
019100*                                                                         
019200 mm020-Exit.                                                              
019300     exit.                                                                
019400*                                                                         
019500*****************************************************                     
019600* mm030 - M1 month key, then post the month total and                     
019700*         the month/category total (M2, M3).  A blank                     
019800*         BG-Txn-Cat is its own group, per spec.                          
019900*****************************************************                     
020000 mm030-Post-Totals             section.                                   
020100*                                                                         
020200     move     BG-Txn-Date (1:7) to SUM-Month.                             
020300     perform  mm031-Find-Or-Add-Month  thru mm031-Exit.                   
020400     add      BG-Txn-Out to BGM-Total-Out (WS-Month-Found-Ix).            
020500     add      BG-Txn-In  to BGM-Total-In  (WS-Month-Found-Ix).            
020600     add      BG-Txn-Out to BG-Grand-Total-Out.                           
020700     add      BG-Txn-In  to BG-Grand-Total-In.                            
020800     perform  mm032-Find-Or-Add-Category thru mm032-Exit.                 
020900*                                                                         
021000 mm030-Exit.                                                              
021100     exit.                                                                
021200*                                                                         
021300*****************************************************                     
021400* mm031 - locate this month's table entry, adding a                       
021500*         fresh one (zero totals, no categories yet)                      
021600*         the first time a month is seen.                                 
021700*****************************************************                     
021800 mm031-Find-Or-Add-Month        section.                                  
021900*                                                                         
022000     move     "N" to WS-Found-Sw.                                         
022100     perform  mm031a-Check-One-Month thru mm031a-Exit                     
022200              varying BG-Month-Ix from 1 by 1                             
022300              until BG-Month-Ix > BG-Month-Count.                         
022400     if       WS-Found-It                                                 
022500              move WS-Matched-Ix to WS-Month-Found-Ix                     
022600              go to mm031-Exit.                                           
022700     add      1 to BG-Month-Count.                                        
022800     move     SUM-Month  to BGM-Month     (BG-Month-Count).               
022900     move     zero       to BGM-Total-In  (BG-Month-Count).               
023000     move     zero       to BGM-Total-Out (BG-Month-Count).               
023100     move     zero       to BGM-Cat-Count (BG-Month-Count).               
023200     move     BG-Month-Count to WS-Month-Found-Ix.                        
023300*                                                                         
023400 mm031-Exit.                                                              
023500     exit.                                                                
023600*                                                                         
023700 mm031a-Check-One-Month         section.                                  
023800*                                                                         
023900     if       not WS-Found-It                                             
024000              if   BGM-Month (BG-Month-Ix) = SUM-Month                    
024100                   set  WS-Found-It to true                               
024200                   move BG-Month-Ix to WS-Matched-Ix.                     
024300*                                                                         
024400 mm031a-Exit.                                                             
024500     exit.                                                                
024600*                                                                         
024700*****************************************************                     
024800* mm032 - locate this month's category sub-entry (the                     
024900*         category may be spaces - the uncategorized                      
025000*         group is a group like any other), adding a                      
025100*         fresh one the first time it is seen.                            
025200*****************************************************                     
025300 mm032-Find-Or-Add-Category     section.                                  
025400*                                                                         
025500     move     "N" to WS-Found-Sw.                                         
025600     perform  mm032a-Check-One-Cat thru mm032a-Exit                       
025700              varying BG-Cat2-Ix from 1 by 1                              
025800              until BG-Cat2-Ix >                                          
025900                    BGM-Cat-Count (WS-Month-Found-Ix).                    
026000     if       WS-Found-It                                                 
026100              move WS-Matched-Ix to WS-Cat-Found-Ix                       
026200              go to mm032b-Add-Amounts.                                   
026300     add      1 to BGM-Cat-Count (WS-Month-Found-Ix).                     
026400     move     BGM-Cat-Count (WS-Month-Found-Ix)                           
026500              to WS-Cat-Found-Ix.                                         
026600     move     BG-Txn-Cat to                                               
026700              BGMC-Cat (WS-Month-Found-Ix WS-Cat-Found-Ix).               
026800     move     zero to                                                     
026900              BGMC-Total-In (WS-Month-Found-Ix WS-Cat-Found-Ix).          
027000     move     zero to                                                     
027100              BGMC-Total-Out (WS-Month-Found-Ix WS-Cat-Found-Ix).         
027200 mm032b-Add-Amounts.                                                      
027300     add      BG-Txn-Out to                                               
027400              BGMC-Total-Out (WS-Month-Found-Ix WS-Cat-Found-Ix).         
027500     add      BG-Txn-In  to                                               
027600              BGMC-Total-In  (WS-Month-Found-Ix WS-Cat-Found-Ix).         
027700*                                                                         
027800 mm032-Exit.                                                              
027900     exit.                                                                
028000*                                                                         
028100 mm032a-Check-One-Cat            section.                                 
028200*                                                                         
028300     if       not WS-Found-It                                             
028400              if   BGMC-Cat (WS-Month-Found-Ix BG-Cat2-Ix)                
028500                       = BG-Txn-Cat                                       
028600                   set  WS-Found-It to true                               
028700                   move BG-Cat2-Ix to WS-Matched-Ix.                      
028800*                                                                         
028900 mm032a-Exit.                                                             
029000     exit.                                                                
029100*                                                                         
029200*****************************************************                     
029300* mm040 - build and sort the month order array (M3 -                      
029400*         report ordered by month ascending).                             
029500*****************************************************                     
029600 mm040-Build-Month-Order        section.                                  
029700*                                                                         
029800     perform  mm041-Init-One-Month-Order thru mm041-Exit                  
029900              varying WS-MO-Ix from 1 by 1                                
030000              until WS-MO-Ix > BG-Month-Count.                            
030100     if       BG-Month-Count < 2                                          
030200              go to mm040-Exit.                                           
030300     perform  mm042-Compare-Swap-Months thru mm042-Exit                   
030400              varying WS-MO-Ix from 1 by 1                                
030500              until WS-MO-Ix > BG-Month-Count - 1                         
030600              after WS-MO2-Ix from 1 by 1                                 
030700              until WS-MO2-Ix > BG-Month-Count.                           
030800*                                                                         
030900 mm040-Exit.                                                              
031000     exit.                                                                
031100*                                                                         
031200 mm041-Init-One-Month-Order      section.                                 
031300*                                                                         
031400     set      WS-Month-Order-Entry (WS-MO-Ix) to WS-MO-Ix.                
031500*                                                                         
031600 mm041-Exit.                                                              
031700     exit.                                                                
031800*                                                                         
031900*****************************************************                     
032000* mm042 - exchange sort on the month order array only,                    
032100*         the month table entries themselves never move.                  
032200*****************************************************                     
032300 mm042-Compare-Swap-Months       section.                                 
032400*                                                                         
032500     if       WS-MO2-Ix not > WS-MO-Ix                                    
032600              go to mm042-Exit.                                           
032700     if       BGM-Month (WS-Month-Order-Entry (WS-MO2-Ix))                
032800                  < BGM-Month (WS-Month-Order-Entry (WS-MO-Ix))           
032900              move WS-Month-Order-Entry (WS-MO-Ix) to WS-Swap-Ix          
033000              move WS-Month-Order-Entry (WS-MO2-Ix)                       
033100                to WS-Month-Order-Entry (WS-MO-Ix)                        
033200              move WS-Swap-Ix                                             
033300                to WS-Month-Order-Entry (WS-MO2-Ix)                       
033400              if   Trace-Switch-On                                        
033500                   perform mm044-Trace-Swap thru mm044-Exit.              
033600*                                                                         
033700 mm042-Exit.                                                              
033800     exit.                                                                
033900*                                                                         
034000*****************************************************                     
034100* mm044 - UPSI-0 diagnostic only, off in normal running.                  
034200*         Shows the raw swap-cell bytes for anyone                        
034300*         chasing a sort-order complaint.                                 
034400*****************************************************                     
034500 mm044-Trace-Swap                section.                                 
034600*                                                                         
034700     display  "BG TRACE month swap bytes "                                
034800              WS-Swap-Byte (1) WS-Swap-Byte (2).                          
034900*                                                                         
035000 mm044-Exit.                                                              
035100     exit.                                                                
035200*                                                                         
035300*****************************************************                     
035400* mm060 - print the report in month order, then the                       
035500*         grand-total line.                                               
035600*****************************************************                     
035700 mm060-Print-Report              section.                                 
035800*                                                                         
035900     perform  mm061-Print-One-Month thru mm061-Exit                       
036000              varying WS-MO-Ix from 1 by 1                                
036100              until WS-MO-Ix > BG-Month-Count.                            
036200     perform  mm070-Print-Grand-Total thru mm070-Exit.                    
036300*                                                                         
036400 mm060-Exit.                                                              
036500     exit.                                                                
036600*                                                                         
036700*****************************************************                     
036800* mm061 - one month - the overall month line, then its                    
036900*         categories in ascending order (M3).                             
037000*****************************************************                     
037100 mm061-Print-One-Month           section.                                 
037200*                                                                         
037300     move     WS-Month-Order-Entry (WS-MO-Ix)                             
037400              to WS-Month-Found-Ix.                                       
037500     move     spaces to BG-Print-Line.                                    
037600     move     BGM-Month (WS-Month-Found-Ix)     to PL-Month.              
037700     move     BGM-Total-In (WS-Month-Found-Ix)  to PL-In.                 
037800     move     BGM-Total-Out (WS-Month-Found-Ix) to PL-Out.                
037900     write    BG-Sumrpt-Rec from BG-Print-Line.                           
038000     perform  mm051-Init-One-Cat-Order thru mm051-Exit                    
038100              varying WS-CO-Ix from 1 by 1                                
038200              until WS-CO-Ix > BGM-Cat-Count (WS-Month-Found-Ix).         
038300     if       BGM-Cat-Count (WS-Month-Found-Ix) < 2                       
038400              go to mm061b-Print-Cats.                                    
038500     perform  mm052-Compare-Swap-Cats thru mm052-Exit                     
038600              varying WS-CO-Ix from 1 by 1                                
038700              until WS-CO-Ix >                                            
038800                    BGM-Cat-Count (WS-Month-Found-Ix) - 1                 
038900              after WS-CO2-Ix from 1 by 1                                 
039000              until WS-CO2-Ix >                                           
039100                    BGM-Cat-Count (WS-Month-Found-Ix).                    
039200 mm061b-Print-Cats.                                                       
039300     perform  mm053-Print-One-Cat thru mm053-Exit                         
039400              varying WS-CO-Ix from 1 by 1                                
039500              until WS-CO-Ix > BGM-Cat-Count (WS-Month-Found-Ix).         
039600*                                                                         
039700 mm061-Exit.                                                              
039800     exit.                                                                
039900*                                                                         
040000 mm051-Init-One-Cat-Order        section.                                 
040100*                                                                         
040200     set      WS-Cat-Order-Entry (WS-CO-Ix) to WS-CO-Ix.                  
040300*                                                                         
040400 mm051-Exit.                                                              
040500     exit.                                                                
040600*                                                                         
040700 mm052-Compare-Swap-Cats         section.                                 
040800*                                                                         
040900     if       WS-CO2-Ix not > WS-CO-Ix                                    
041000              go to mm052-Exit.                                           
041100     if       BGMC-Cat (WS-Month-Found-Ix                                 
041200                  WS-Cat-Order-Entry (WS-CO2-Ix))                         
041300                < BGMC-Cat (WS-Month-Found-Ix                             
041400                  WS-Cat-Order-Entry (WS-CO-Ix))                          
041500              move WS-Cat-Order-Entry (WS-CO-Ix) to WS-Swap-Ix            
041600              move WS-Cat-Order-Entry (WS-CO2-Ix)                         
041700                to WS-Cat-Order-Entry (WS-CO-Ix)                          
041800              move WS-Swap-Ix                                             
041900                to WS-Cat-Order-Entry (WS-CO2-Ix).                        
042000*                                                                         
042100 mm052-Exit.                                                              
042200     exit.                                                                
042300*                                                                         
042400 mm053-Print-One-Cat             section.                                 
042500*                                                                         
042600     move     WS-Cat-Order-Entry (WS-CO-Ix) to WS-Cat-Found-Ix.           
042700     move     spaces to BG-Print-Line.                                    
042800     move     BGMC-Cat (WS-Month-Found-Ix WS-Cat-Found-Ix)                
042900              to PL-Cat.                                                  
043000     move     BGMC-Total-In  (WS-Month-Found-Ix WS-Cat-Found-Ix)          
043100              to PL-In.                                                   
043200     move     BGMC-Total-Out (WS-Month-Found-Ix WS-Cat-Found-Ix)          
043300              to PL-Out.                                                  
043400     write    BG-Sumrpt-Rec from BG-Print-Line.                           
043500*                                                                         
043600 mm053-Exit.                                                              
043700     exit.                                                                
043800*                                                                         
043900*****************************************************                     
044000* mm070 - grand-total line, wider label than the month/                   
044100*         category detail lines carry (BG-Sumrpt-Rec-R).                  
044200*****************************************************                     
044300 mm070-Print-Grand-Total         section.                                 
044400*                                                                         
044500     move     spaces to BG-Sumrpt-Rec.                                    
044600     move     "GRAND TOTAL" to GT-Label.                                  
044700     move     BG-Grand-Total-In  to GT-In.                                
044800     move     BG-Grand-Total-Out to GT-Out.                               
044900     write    BG-Sumrpt-Rec.                                              
045000*                                                                         
045100 mm070-Exit.                                                              
045200     exit.                                                                
