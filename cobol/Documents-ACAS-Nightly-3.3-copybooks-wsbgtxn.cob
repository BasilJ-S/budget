000100*****************************************************                     
000200*                                                    *                    
000300*  Record Definitions For Raw & Normalized           *                    
000400*      Budget Transaction Data                       *                    
000500*      Used by TXNCLEAN, MONTHSUM                    *                    
000600*****************************************************                     
000700*  Raw record from bank/card export = 70 bytes.                           
000800*  Normalized/categorized record    = 96 bytes.                           
000900*                                                                         
001000* 14/03/87 DMF - Created for Personal Budget module.                      
001100* 02/09/87 DMF - Added Card layout redefines - Visa                       
001200*                export carries a trailing extra                          
001300*                column we do not use.                                    
001400* 11/06/91 KHP - Ticket BG-0007. Normalized record                        
001500*                widened, TXN-CAT added.                                  
001600* 09/11/98 SJT - Y2K. Date fields remain x(10) text                       
001700*                ccyy-mm-dd, no packed date used here                     
001800*                so no 2-digit year to expand.                            
001900* 21/04/03 SJT - Table sizes raised for larger exports.                   
002000*                                                                         
002100 01  BG-Raw-Txn-Record.                                                   
002200     03  BG-Raw-Date         pic x(10).                                   
002300     03  BG-Raw-Desc         pic x(40).                                   
002400     03  BG-Raw-Out          pic s9(7)v99.                                
002500     03  BG-Raw-In           pic s9(7)v99.                                
002600     03  filler              pic x(02).                                   
002700*                                                                         
002800* Visa export view - last two bytes hold the extra                        
002900* trailing column the card feed carries.  We never                        
003000* look at it, but the redefine documents it is there.                     
003100*                                                                         
003200 01  BG-Raw-Card-Record redefines BG-Raw-Txn-Record.                      
003300     03  BG-Card-Date        pic x(10).                                   
003400     03  BG-Card-Desc        pic x(40).                                   
003500     03  BG-Card-Out         pic s9(7)v99.                                
003600     03  BG-Card-In          pic s9(7)v99.                                
003700     03  BG-Card-Extra-Col   pic x(02).                                   
003800*                                                                         
003900 01  BG-Txn-Record.                                                       
004000     03  BG-Txn-Date         pic x(10).                                   
004100*                                                                         
004200* Alternate view used only to lift the calendar year                      
004300* and month out of a normalized date for M1 keying -                      
004400* kept here so both TXNCLEAN and MONTHSUM copy the                        
004500* same breakdown instead of re-deriving it.                               
004600*                                                                         
004700     03  BG-Txn-Date-Parts redefines BG-Txn-Date.                         
004800         05  BG-Txn-Date-YYYY    pic x(04).                               
004900         05  filler              pic x(01).                               
005000         05  BG-Txn-Date-MM      pic x(02).                               
005100         05  filler              pic x(01).                               
005200         05  BG-Txn-Date-DD      pic x(02).                               
005300     03  BG-Txn-Desc         pic x(40).                                   
005400     03  BG-Txn-Out          pic s9(7)v99.                                
005500     03  BG-Txn-In           pic s9(7)v99.                                
005600     03  BG-Txn-Type         pic x(06).                                   
005700         88  BG-Txn-Is-Debit     value "debit ".                          
005800         88  BG-Txn-Is-Credit    value "credit".                          
005900     03  BG-Txn-Cat          pic x(20).                                   
006000     03  filler              pic x(02).                                   
006100*                                                                         
006200* In-memory working table built by TXNCLEAN from the                      
006300* two raw feeds, sorted, ruled and written to TRANSOUT.                   
006400* Sized generously - a year of two personal accounts.                     
006500*                                                                         
006600 01  BG-Txn-Table.                                                        
006700     03  BG-Txn-Entry        occurs 1 to 4000 times                       
006800                              depending on BG-Txn-Count                   
006900                              indexed by BG-Txn-Ix.                       
007000         05  BGT-Date        pic x(10).                                   
007100         05  BGT-Desc        pic x(40).                                   
007200         05  BGT-Out         pic s9(7)v99.                                
007300         05  BGT-In          pic s9(7)v99.                                
007400         05  BGT-Type        pic x(06).                                   
007500         05  BGT-Cat         pic x(20).                                   
007600         05  BGT-Match-Cnt   pic 9(02) comp.                              
007700         05  BGT-Live        pic x(01) value "Y".                         
007800             88  BGT-Dropped     value "N".                               
007900 01  BG-Txn-Count            pic 9(04) comp value zero.                   
